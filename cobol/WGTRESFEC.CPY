000100******************************************************************
000110*
000120*    WGTRESFEC.CPY
000130*    PARSED AND VALIDATED WEIGH-TICKET RESULT RECORD - ONE PER
000140*    INPUT CERTIFICATE, WRITTEN BY WGTVALFEC TO THE RESULT-OUTPUT
000150*    FILE FOR DOWNSTREAM SETTLEMENT AND AUDIT PROGRAMS
000160*
000170*    WRITTEN BY - R HUFNAGEL       - 1985-JUN-11
000180*    CHANGED BY - R HUFNAGEL       - 1988-OCT-19 - ADDED CALC-NET
000190*                 WEIGHT AFTER AUDIT REQUESTED RECONCILIATION FLAG
000200*    CHANGED BY - G OAKES          - 1994-MAR-02 - ADDED GPS PAIR
000210*                 AND GPS-FOUND SWITCH FOR NEW SCALEHOUSE TERMINALS
000220*    CHANGED BY - D OSAGIEDE       - 1999-FEB-08 - Y2K REVIEW OF
000230*                 OUT-DATE, CONFIRMED YYYY-MM-DD ALREADY 4-DIGIT
000240*
000250******************************************************************
000260*                                               123456789012345
000270 01  WGT-RESULT-RECORD.
000280     05  OUT-DOC-ID                 PIC X(08).
000290     05  OUT-DOC-TYPE               PIC X(20).
000300     05  OUT-DATE                   PIC X(10).
000310     05  OUT-TIME                   PIC X(08).
000320     05  OUT-VEHICLE-NO             PIC X(12).
000330     05  OUT-TOTAL-WEIGHT           PIC S9(07).
000340     05  OUT-EMPTY-WEIGHT           PIC S9(07).
000350     05  OUT-NET-WEIGHT             PIC S9(07).
000360     05  OUT-CALC-NET-WEIGHT        PIC S9(07).
000370     05  OUT-CUSTOMER               PIC X(30).
000380     05  OUT-PRODUCT                PIC X(20).
000390     05  OUT-ISSUER                 PIC X(30).
000400     05  OUT-GPS-LAT                PIC S9(03)V9(000006).
000410     05  OUT-GPS-LON                PIC S9(03)V9(000006).
000420     05  OUT-WEIGHT-STATUS          PIC X(15).
000430     05  OUT-DATETIME-STATUS        PIC X(15).
000440     05  OUT-GPS-STATUS             PIC X(15).
000450     05  OUT-VEHICLE-STATUS         PIC X(15).
000460     05  OUT-OVERALL-STATUS         PIC X(15).
000470     05  OUT-OVERALL-MESSAGE        PIC X(40).
000480     05  OUT-CONFIDENCE             PIC 9(01)V9(0004).
000490     05  OUT-GPS-FOUND-SW           PIC X(01).
000500         88  OUT-GPS-COORDS-FOUND       VALUE 'Y'.
000510         88  OUT-GPS-COORDS-NOT-FOUND   VALUE 'N'.
000520     05  FILLER                     PIC X(15).
000530*
