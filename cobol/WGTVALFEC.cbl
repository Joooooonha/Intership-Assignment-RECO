000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. WGTVALFEC.
000120 AUTHOR. R HUFNAGEL.
000130 INSTALLATION. SCALEHOUSE DATA CENTER.
000140 DATE-WRITTEN. 1985-JUN-20.
000150 DATE-COMPILED.
000160 SECURITY. NONE.
000170******************************************************************
000180*
000190*    WGTVALFEC
000200*    SCALEHOUSE WEIGH-TICKET OCR VALIDATION BATCH
000210*
000220*    READS ONE OCR RESULT RECORD PER SCANNED WEIGH TICKET
000230*    (CERT-INPUT), PULLS THE ELEVEN RECOGNIZED FIELDS OUT OF THE
000240*    RAW SCANNER TEXT, RUNS THE WEIGHT, DATE/TIME, GPS AND VEHICLE
000250*    NUMBER VALIDATORS AGAINST THEM, COMBINES THE GROUP VERDICTS
000260*    INTO ONE OVERALL STATUS, AND WRITES ONE RESULT RECORD PLUS
000270*    ONE REPORT DETAIL LINE PER INPUT DOCUMENT.  CONTROL TOTALS
000280*    ARE PRINTED AT END OF RUN.  RUN DAILY AFTER THE OCR FRONT END
000290*    DUMPS ITS BATCH OF SCANNED TICKETS TO CERTIN.
000300*
000310*    CHANGE LOG
000320*    ----------
000330*    WRITTEN BY  - R HUFNAGEL       - 1985-JUN-20 - INITIAL
000340*                  VERSION, WEIGHT AND VEHICLE NUMBER CHECKS ONLY
000350*    CHANGED BY  - R HUFNAGEL       - 1986-FEB-11 - ADDED DATE
000360*                  AND TIME VALIDATION, TICKET REQ 112
000370*    CHANGED BY  - R HUFNAGEL       - 1988-OCT-19 - ADDED
000380*                  CALCULATED NET WEIGHT TO RESULT RECORD FOR
000390*                  AUDIT RECONCILIATION, TICKET REQ 240
000400*    CHANGED BY  - R HUFNAGEL       - 1990-APR-02 - WIDENED
000410*                  CUSTOMER AND ISSUER FIELDS, TICKET REQ 318
000420*    CHANGED BY  - G OAKES          - 1994-MAR-02 - ADDED GPS
000430*                  COORDINATE VALIDATION FOR NEW SCALEHOUSE
000440*                  TERMINALS, TICKET REQ 512.  ADDED STATUS
000450*                  LEGEND LINE TO REPORT HEADING
000460*    CHANGED BY  - G OAKES          - 1994-NOV-14 - ADDED OLD
000470*                  FORMAT VEHICLE NUMBER RECOGNITION, TICKET
000480*                  REQ 540
000490*    CHANGED BY  - D OSAGIEDE       - 1999-JAN-22 - Y2K REMEDIATION
000500*                  PASS.  RUN DATE NOW ACCEPTED AS 8-DIGIT YYYYMMDD
000510*                  FROM SYSTEM CLOCK, CUTOFF YEAR MATH REDONE WITH
000520*                  4-DIGIT YEARS THROUGHOUT, TICKET REQ 601
000530*    CHANGED BY  - D OSAGIEDE       - 1999-FEB-08 - Y2K REVIEW OF
000540*                  WGTCERFEC, WGTRESFEC, WGTRPTFEC AND WGTMSGFEC
000550*                  COPYBOOKS COMPLETE, NO FURTHER CHANGE REQUIRED
000560*    CHANGED BY  - D OSAGIEDE       - 2003-JUL-30 - REQ 4471,
000570*                  "VEHICLE WEIGHT" NOW ACCEPTED AS AN ALIAS FOR
000580*                  THE TARE WEIGHT LABEL (SEE WGTMSGFEC)
000590*    CHANGED BY  - D OSAGIEDE       - 2006-MAY-15 - REQ 4895,
000600*                  CORRECTED TARE-GREATER-THAN-GROSS RANGE CHECK
000610*                  TO FIRE BEFORE THE CALCULATION CHECK MESSAGE
000620*
000630******************************************************************
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM.
000680*
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710     SELECT CERT-INPUT ASSIGN TO CERTIN
000720         ORGANIZATION IS SEQUENTIAL
000730         FILE STATUS IS WS-INFILE-SW.
000740*
000750     SELECT RESULT-OUTPUT ASSIGN TO RESLOUT
000760         ORGANIZATION IS SEQUENTIAL
000770         FILE STATUS IS WS-OUTFILE-SW.
000780*
000790     SELECT RPT-OUTPUT ASSIGN TO RPTOUT
000800         ORGANIZATION IS SEQUENTIAL
000810         FILE STATUS IS WS-RPTFILE-SW.
000820*
000830 DATA DIVISION.
000840 FILE SECTION.
000850 FD  CERT-INPUT
000860     RECORDING MODE IS F
000870     RECORD CONTAINS 533 CHARACTERS
000880     DATA RECORD IS WGT-CERT-RECORD.
000890     COPY WGTCERFEC.
000900*
000910 FD  RESULT-OUTPUT
000920     RECORDING MODE IS F
000930     RECORD CONTAINS 320 CHARACTERS
000940     DATA RECORD IS WGT-RESULT-RECORD.
000950     COPY WGTRESFEC.
000960*
000970 FD  RPT-OUTPUT
000980     RECORDING MODE IS F
000990     RECORD CONTAINS 132 CHARACTERS
001000     DATA RECORD IS RPT-PRINT-RECORD.
001010 01  RPT-PRINT-RECORD                  PIC X(132).
001020*
001030 WORKING-STORAGE SECTION.
001040*
001050*    FILE STATUS SWITCHES
001060*
001070 01  WS-INFILE-SW                      PIC X(02) VALUE SPACES.
001080     88  WS-INFILE-SUCCESS                 VALUE '00'.
001090     88  WS-INFILE-EOF                     VALUE '10'.
001100 01  WS-OUTFILE-SW                     PIC X(02) VALUE SPACES.
001110     88  WS-OUTFILE-SUCCESS                VALUE '00'.
001120 01  WS-RPTFILE-SW                     PIC X(02) VALUE SPACES.
001130     88  WS-RPTFILE-SUCCESS                VALUE '00'.
001140 01  WS-EOF-SW-IN                      PIC X(01) VALUE 'N'.
001150     88  WS-EOF-IN-NO                      VALUE 'N'.
001160     88  WS-EOF-IN-YES                     VALUE 'Y'.
001170*
001180*    RUN CONTROL TOTALS
001190*
001200 77  WS-RECS-READ                      PIC 9(07) COMP VALUE 0.
001210 77  WS-RECS-WRITTEN                   PIC 9(07) COMP VALUE 0.
001220 77  WS-CNT-VALID                      PIC 9(07) COMP VALUE 0.
001230 77  WS-CNT-WARNING                    PIC 9(07) COMP VALUE 0.
001240 77  WS-CNT-INVALID                    PIC 9(07) COMP VALUE 0.
001250 77  WS-CNT-CANTVAL                    PIC 9(07) COMP VALUE 0.
001260*
001270*    FATAL-ERROR ABEND FORCING FIELDS - SEE 800-PROGRAM-FAILED
001280*
001290 77  WS-ABEND-RC                       PIC S9(04) COMP VALUE 0.
001300 77  WS-ABEND-DIVISOR                  PIC S9(04) COMP VALUE 0.
001310*
001320*    RUN (PROCESSING) DATE - USED BY THE DATE VALIDATOR FOR THE
001330*    FUTURE-DATE AND 10-YEAR-OLD CHECKS.  4-DIGIT YEAR SINCE THE
001340*    1999 Y2K PASS.
001350*
001360 01  WS-RUN-DATE-8                     PIC 9(08) VALUE 0.
001370 01  WS-RUN-DATE-8R REDEFINES WS-RUN-DATE-8.
001380     05  WS-RUN-YYYY                   PIC 9(04).
001390     05  WS-RUN-MM                     PIC 9(02).
001400     05  WS-RUN-DD                     PIC 9(02).
001410 01  WS-RUN-DATE-DISPLAY                PIC X(10) VALUE SPACES.
001420 77  WS-CUTOFF-YYYY                    PIC 9(04) COMP VALUE 0.
001430*
001440*    OCR TEXT WORK AREA AND WORD TABLE - TEXT IS SPLIT INTO
001450*    BLANK-DELIMITED WORDS ONCE PER RECORD AND EVERY EXTRACTION
001460*    RULE SCANS THIS SAME TABLE.  150 WORDS IS WELL ABOVE THE
001470*    LONGEST TICKET DUMP SEEN FROM THE SCANNER.
001480*
001490 01  WS-WORK-TEXT                      PIC X(512) VALUE SPACES.
001500 77  WS-PTR                            PIC 9(04) COMP VALUE 1.
001510 77  WS-TOK-CNT                        PIC 9(04) COMP VALUE 0.
001520 77  WS-TOK-IX                         PIC 9(04) COMP VALUE 0.
001530 77  WS-TOK-IX2                        PIC 9(04) COMP VALUE 0.
001540 77  WS-SCAN-IX                        PIC 9(04) COMP VALUE 0.
001550 01  WS-TOK-TABLE.
001560     05  WS-TOK-ENTRY OCCURS 150 TIMES INDEXED BY WS-TOK-IDX.
001570         10  WS-TOK-TAB                PIC X(24) VALUE SPACES.
001580         10  WS-TOK-UC-TAB             PIC X(24) VALUE SPACES.
001590     05  FILLER                        PIC X(02) VALUE SPACES.
001600*
001610*    DOCUMENT TYPE EXTRACTION WORK FIELDS
001620*
001630 01  WS-DT-WORK.
001640     05  WS-DT-FOUND-SW                PIC X(01) VALUE 'N'.
001650         88  WS-DT-FOUND                   VALUE 'Y'.
001660     05  WS-DT-MATCH-IX                PIC 9(02) COMP VALUE 0.
001670     05  FILLER                        PIC X(03) VALUE SPACES.
001680*
001690*    DATE EXTRACTION AND VALIDATION WORK FIELDS
001700*
001710 01  WS-DATE-WORK.
001720     05  WS-D-FOUND-SW                 PIC X(01) VALUE 'N'.
001730         88  WS-D-FOUND                    VALUE 'Y'.
001740     05  WS-D-Y-TOK                    PIC X(04) VALUE SPACES.
001750     05  WS-D-M-TOK                    PIC X(02) VALUE SPACES.
001760     05  WS-D-D-TOK                    PIC X(02) VALUE SPACES.
001770     05  WS-D-Y-CNT                    PIC 9(02) COMP VALUE 0.
001780     05  WS-D-M-CNT                    PIC 9(02) COMP VALUE 0.
001790     05  WS-D-D-CNT                    PIC 9(02) COMP VALUE 0.
001800     05  WS-D-YYYY                     PIC 9(04) VALUE 0.
001810     05  WS-D-MM                       PIC 9(02) VALUE 0.
001820     05  WS-D-DD                       PIC 9(02) VALUE 0.
001830     05  WS-D-MM-X                     PIC X(02) VALUE SPACES.
001840     05  WS-D-DD-X                     PIC X(02) VALUE SPACES.
001850     05  WS-D-MAXDAY                   PIC 9(02) COMP VALUE 0.
001860     05  WS-D-LEAP-SW                  PIC X(01) VALUE 'N'.
001870         88  WS-D-IS-LEAP                  VALUE 'Y'.
001880     05  WS-D-REM4                     PIC 9(04) COMP VALUE 0.
001890     05  WS-D-REM100                   PIC 9(04) COMP VALUE 0.
001900     05  WS-D-REM400                   PIC 9(04) COMP VALUE 0.
001910     05  FILLER                        PIC X(04) VALUE SPACES.
001920*
001930*    TIME EXTRACTION AND VALIDATION WORK FIELDS
001940*
001950 01  WS-TIME-WORK.
001960     05  WS-T-FOUND-SW                 PIC X(01) VALUE 'N'.
001970         88  WS-T-FOUND                    VALUE 'Y'.
001980     05  WS-T-HH-TOK                   PIC X(02) VALUE SPACES.
001990     05  WS-T-MM-TOK                   PIC X(02) VALUE SPACES.
002000     05  WS-T-SS-TOK                   PIC X(02) VALUE SPACES.
002010     05  WS-T-HH                       PIC 9(02) VALUE 0.
002020     05  WS-T-MM                       PIC 9(02) VALUE 0.
002030     05  WS-T-SS                       PIC 9(02) VALUE 0.
002040     05  FILLER                        PIC X(04) VALUE SPACES.
002050*
002060*    VEHICLE NUMBER EXTRACTION AND VALIDATION WORK FIELDS
002070*
002080 01  WS-VEH-WORK.
002090     05  WS-V-RAW                      PIC X(18) VALUE SPACES.
002100     05  WS-V-WORK                     PIC X(18) VALUE SPACES.
002110     05  WS-V-LEN                      PIC 9(02) COMP VALUE 0.
002120     05  WS-V-FOUND-SW                 PIC X(01) VALUE 'N'.
002130         88  WS-V-FOUND                    VALUE 'Y'.
002140     05  WS-V-NEWFMT-SW                PIC X(01) VALUE 'N'.
002150         88  WS-V-IS-NEWFMT                VALUE 'Y'.
002160     05  WS-V-OLDFMT-SW                PIC X(01) VALUE 'N'.
002170         88  WS-V-IS-OLDFMT                VALUE 'Y'.
002180     05  WS-V-DIGIT-CNT                PIC 9(02) COMP VALUE 0.
002190     05  WS-V-LETTER-CNT               PIC 9(02) COMP VALUE 0.
002200     05  WS-V-CHAR                     PIC X(01) VALUE SPACE.
002210     05  WS-V-ONECHAR-IX               PIC 9(02) COMP VALUE 0.
002220     05  FILLER                        PIC X(05) VALUE SPACES.
002230*
002240*    WEIGHT EXTRACTION AND VALIDATION WORK FIELDS
002250*
002260 01  WS-WEIGHT-WORK.
002270     05  WS-GROSS-NUM                  PIC S9(07) COMP VALUE 0.
002280     05  WS-TARE-NUM                   PIC S9(07) COMP VALUE 0.
002290     05  WS-NET-NUM                    PIC S9(07) COMP VALUE 0.
002300     05  WS-CALC-NET                   PIC S9(07) COMP VALUE 0.
002310     05  WS-WT-DIFF                    PIC S9(07) COMP VALUE 0.
002320     05  WS-GROSS-FOUND-SW             PIC X(01) VALUE 'N'.
002330         88  WS-GROSS-FOUND                VALUE 'Y'.
002340     05  WS-TARE-FOUND-SW              PIC X(01) VALUE 'N'.
002350         88  WS-TARE-FOUND                 VALUE 'Y'.
002360     05  WS-NET-FOUND-SW               PIC X(01) VALUE 'N'.
002370         88  WS-NET-FOUND                  VALUE 'Y'.
002380     05  FILLER                        PIC X(05) VALUE SPACES.
002390*
002400*    GENERIC NUMERIC-TOKEN CLEANER WORK FIELDS - STRIPS COMMA
002410*    THOUSANDS SEPARATORS AND A TRAILING "KG" BEFORE CONVERTING
002420*    A SCANNED NUMBER TOKEN TO A COMP FIELD
002430*
002440 01  WS-NUMTOK-WORK.
002450     05  WS-NUMTOK-IN                  PIC X(24) VALUE SPACES.
002460     05  WS-NUMTOK-CLEAN               PIC X(24) VALUE SPACES.
002470     05  WS-NUMTOK-LEN                 PIC 9(02) COMP VALUE 0.
002480     05  WS-NUMTOK-OUTLEN              PIC 9(02) COMP VALUE 0.
002490     05  WS-NUMTOK-VALID-SW            PIC X(01) VALUE 'N'.
002500         88  WS-NUMTOK-VALID               VALUE 'Y'.
002510     05  WS-NUMTOK-RESULT              PIC S9(07) COMP VALUE 0.
002520     05  WS-NUMTOK-9                   PIC 9(07) VALUE 0.
002530     05  FILLER                        PIC X(05) VALUE SPACES.
002540*
002550*    GPS COORDINATE EXTRACTION AND VALIDATION WORK FIELDS
002560*
002570 01  WS-GPS-WORK.
002580     05  WS-GPS-LAT-NUM                PIC S9(03)V9(000006) COMP-3
002590                                        VALUE 0.
002600     05  WS-GPS-LON-NUM                PIC S9(03)V9(000006) COMP-3
002610                                        VALUE 0.
002620     05  WS-GPS-FOUND-SW               PIC X(01) VALUE 'N'.
002630         88  WS-GPS-FOUND                  VALUE 'Y'.
002640     05  FILLER                        PIC X(05) VALUE SPACES.
002650*
002660*    DECIMAL-TOKEN CHECKER/BUILDER WORK FIELDS - SHARED BY THE
002670*    GPS LATITUDE AND LONGITUDE EXTRACTION LOGIC.  A SCANNED
002680*    TOKEN SUCH AS "37.5665" IS SPLIT ON THE DECIMAL POINT AND
002690*    REBUILT AS A 9-DIGIT STRING THAT IS THEN REDEFINED AS THE
002700*    IMPLIED-DECIMAL NUMERIC VALUE - A LITERAL "." CANNOT BE
002710*    MOVED INTO A NUMERIC FIELD DIRECTLY.
002720*
002730 01  WS-DECCHK-WORK.
002740     05  WS-DECCHK-TOK                 PIC X(16) VALUE SPACES.
002750     05  WS-DECCHK-INT                 PIC X(06) VALUE SPACES.
002760     05  WS-DECCHK-FRAC                PIC X(09) VALUE SPACES.
002770     05  WS-DECCHK-INT-CNT             PIC 9(02) COMP VALUE 0.
002780     05  WS-DECCHK-FRAC-CNT            PIC 9(02) COMP VALUE 0.
002790     05  WS-DECCHK-SIGN                PIC X(01) VALUE SPACE.
002800     05  WS-DECCHK-VALID-SW            PIC X(01) VALUE 'N'.
002810         88  WS-DECCHK-VALID               VALUE 'Y'.
002820     05  FILLER                        PIC X(05) VALUE SPACES.
002830 01  WS-DEC-DIGITS                     PIC X(09) VALUE ZEROS.
002840 01  WS-DEC-NUM REDEFINES WS-DEC-DIGITS
002850                                        PIC 9(03)V9(000006).
002860*
002870*    CUSTOMER / PRODUCT / ISSUER EXTRACTION WORK FIELDS
002880*
002890 01  WS-NAME-WORK.
002900     05  WS-NAME-FOUND-SW              PIC X(01) VALUE 'N'.
002910         88  WS-NAME-FOUND                 VALUE 'Y'.
002920     05  WS-NAME-STOP-SW               PIC X(01) VALUE 'N'.
002930         88  WS-NAME-STOPPED               VALUE 'Y'.
002940     05  WS-NAME-BUILD                 PIC X(30) VALUE SPACES.
002950     05  WS-CS-LEN                     PIC 9(02) COMP VALUE 0.
002960     05  WS-CS-START                   PIC 9(02) COMP VALUE 0.
002970     05  FILLER                        PIC X(05) VALUE SPACES.
002980*
002990*    LABEL-LOOKUP SCRATCH FIELDS - SHARED BY THE TWO-WORD AND
003000*    ONE-WORD LABEL FINDER HELPER PARAGRAPHS
003010*
003020 01  WS-LABEL-WORK.
003030     05  WS-LBL-FOUND-SW               PIC X(01) VALUE 'N'.
003040         88  WS-LBL-FOUND                  VALUE 'Y'.
003050     05  WS-LBL-FIELD-ID                PIC X(02) VALUE SPACES.
003060     05  WS-LBL-AT-IX                  PIC 9(04) COMP VALUE 0.
003070     05  WS-LBL-WANT-ID                PIC X(02) VALUE SPACES.
003080     05  WS-LBL-TAB-IX                 PIC 9(02) COMP VALUE 0.
003090     05  FILLER                        PIC X(05) VALUE SPACES.
003100*
003110*    SEVERITY COMBINATION SCRATCH FIELDS - STATUS TEXT FOR EACH
003120*    GROUP, THEIR RANKS AND THE BEST (LOWEST-NUMBERED) RANK FOUND
003130*
003140 01  WS-COMBINE-WORK.
003150     05  WS-DT-DATE-STATUS             PIC X(15) VALUE SPACES.
003160     05  WS-DT-TIME-STATUS             PIC X(15) VALUE SPACES.
003170     05  WS-LOOKUP-TEXT                PIC X(15) VALUE SPACES.
003180     05  WS-LOOKUP-RANK                PIC 9(01) COMP VALUE 0.
003190     05  WS-RANK1                      PIC 9(01) COMP VALUE 0.
003200     05  WS-RANK2                      PIC 9(01) COMP VALUE 0.
003210     05  WS-RANK3                      PIC 9(01) COMP VALUE 0.
003220     05  WS-RANK4                      PIC 9(01) COMP VALUE 0.
003230     05  WS-BEST-RANK                  PIC 9(01) COMP VALUE 0.
003240     05  WS-SV-TAB-IX                  PIC 9(02) COMP VALUE 0.
003250     05  WS-MAPCODE-IN                 PIC X(15) VALUE SPACES.
003260     05  WS-MAPCODE-OUT                PIC X(06) VALUE SPACES.
003270     05  WS-OV-TAB-IX                  PIC 9(02) COMP VALUE 0.
003280     05  FILLER                        PIC X(05) VALUE SPACES.
003290*
003300*    MISCELLANEOUS SCAN/LENGTH SCRATCH - USED BY THE GENERIC
003310*    NON-SPACE-LENGTH MEASURING HELPER (974) AND THE VEHICLE
003320*    BLANK-COMPACTION HELPER (968)
003330*
003340 01  WS-MISC-WORK.
003350     05  WS-MEASURE-FLD                PIC X(24) VALUE SPACES.
003360     05  WS-MEASURE-LEN                PIC 9(02) COMP VALUE 0.
003370     05  WS-MEASURE-IX                 PIC 9(02) COMP VALUE 0.
003380     05  FILLER                        PIC X(05) VALUE SPACES.
003390*
003400     COPY WGTRPTFEC.
003410     COPY WGTMSGFEC.
003420*
003430 PROCEDURE DIVISION.
003440******************************************************************
003450*    000-MAIN-PARA - OPEN FILES, PRIME THE READ, DRIVE THE BATCH
003460*    LOOP, PRINT CONTROL TOTALS, CLOSE DOWN.
003470******************************************************************
003480 000-MAIN-PARA.
003490     MOVE SPACES TO WS-INFILE-SW
003500                    WS-OUTFILE-SW
003510                    WS-RPTFILE-SW.
003520*
003530     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
003540     COMPUTE WS-CUTOFF-YYYY = WS-RUN-YYYY - 10.
003550     STRING WS-RUN-YYYY   DELIMITED BY SIZE
003560            '-'           DELIMITED BY SIZE
003570            WS-RUN-MM     DELIMITED BY SIZE
003580            '-'           DELIMITED BY SIZE
003590            WS-RUN-DD     DELIMITED BY SIZE
003600            INTO WS-RUN-DATE-DISPLAY.
003610*
003620     OPEN INPUT CERT-INPUT.
003630     IF WS-INFILE-SUCCESS
003640         DISPLAY 'CERT-INPUT OPEN SUCCESSFUL'
003650     ELSE
003660         DISPLAY 'WS-INFILE-SW=' WS-INFILE-SW
003670         DISPLAY 'CERT-INPUT OPEN ERROR'
003680         PERFORM 800-PROGRAM-FAILED
003690     END-IF.
003700*
003710     OPEN OUTPUT RESULT-OUTPUT.
003720     IF WS-OUTFILE-SUCCESS
003730         DISPLAY 'RESULT-OUTPUT OPEN SUCCESSFUL'
003740     ELSE
003750         DISPLAY 'WS-OUTFILE-SW=' WS-OUTFILE-SW
003760         DISPLAY 'RESULT-OUTPUT OPEN ERROR'
003770         PERFORM 800-PROGRAM-FAILED
003780     END-IF.
003790*
003800     OPEN OUTPUT RPT-OUTPUT.
003810     IF WS-RPTFILE-SUCCESS
003820         DISPLAY 'RPT-OUTPUT OPEN SUCCESSFUL'
003830     ELSE
003840         DISPLAY 'WS-RPTFILE-SW=' WS-RPTFILE-SW
003850         DISPLAY 'RPT-OUTPUT OPEN ERROR'
003860         PERFORM 800-PROGRAM-FAILED
003870     END-IF.
003880*
003890     PERFORM 700-WRITE-HEADING-PARA.
003900*
003910     READ CERT-INPUT
003920         AT END MOVE 'Y' TO WS-EOF-SW-IN.
003930*
003940     IF WS-EOF-IN-NO THEN
003950         PERFORM 100-PROCESS-PARA THRU 100-PROCESS-EXIT
003960             UNTIL WS-EOF-IN-YES
003970     ELSE
003980         DISPLAY 'NO DATA IN CERT-INPUT'
003990     END-IF.
004000*
004010     PERFORM 950-WRITE-TRAILER-PARA.
004020*
004030     CLOSE CERT-INPUT.
004040     CLOSE RESULT-OUTPUT.
004050     CLOSE RPT-OUTPUT.
004060*
004070     PERFORM 900-COMPLETED-OK.
004080*
004090******************************************************************
004100*    100-PROCESS-PARA - ONE INPUT RECORD: EXTRACT, VALIDATE,
004110*    COMBINE, WRITE, READ NEXT.
004120******************************************************************
004130 100-PROCESS-PARA.
004140     ADD 1 TO WS-RECS-READ.
004150     PERFORM 300-EXTRACT-PARA THRU 300-EXTRACT-EXIT.
004160     PERFORM 400-VALIDATE-WEIGHT-PARA THRU 400-VALIDATE-WEIGHT-EXIT.
004170     PERFORM 450-VALIDATE-DATE-PARA THRU 450-VALIDATE-DATE-EXIT.
004180     PERFORM 460-VALIDATE-TIME-PARA THRU 460-VALIDATE-TIME-EXIT.
004190     PERFORM 470-COMBINE-DATETIME-PARA THRU 470-COMBINE-DATETIME-EXIT.
004200     PERFORM 480-VALIDATE-GPS-PARA THRU 480-VALIDATE-GPS-EXIT.
004210     PERFORM 490-VALIDATE-VEHICLE-PARA THRU 490-VALIDATE-VEHICLE-EXIT.
004220     PERFORM 500-COMBINE-OVERALL-PARA THRU 500-COMBINE-OVERALL-EXIT.
004230     PERFORM 600-WRITE-RESULT-PARA THRU 600-WRITE-RESULT-EXIT.
004240     PERFORM 650-WRITE-DETAIL-PARA THRU 650-WRITE-DETAIL-EXIT.
004250*
004260     READ CERT-INPUT
004270         AT END MOVE 'Y' TO WS-EOF-SW-IN.
004280*
004290 100-PROCESS-EXIT.
004300     EXIT.
004310*
004320******************************************************************
004330*    300-EXTRACT-PARA - FIELD EXTRACTION ENGINE.  PRESETS EVERY
004340*    OUTPUT FIELD TO "NOT FOUND" (SPACES / ZERO) THEN RUNS THE
004350*    ELEVEN EXTRACTION RULES AGAINST THE WORD TABLE.
004360******************************************************************
004370 300-EXTRACT-PARA.
004380     MOVE CERT-DOC-ID     TO OUT-DOC-ID.
004390     MOVE CERT-CONFIDENCE TO OUT-CONFIDENCE.
004400     MOVE SPACES    TO OUT-DOC-TYPE OUT-DATE OUT-TIME
004410                       OUT-VEHICLE-NO OUT-CUSTOMER OUT-PRODUCT
004420                       OUT-ISSUER.
004430     MOVE ZERO      TO OUT-TOTAL-WEIGHT OUT-EMPTY-WEIGHT
004440                       OUT-NET-WEIGHT OUT-CALC-NET-WEIGHT
004450                       OUT-GPS-LAT OUT-GPS-LON.
004460     MOVE 'N'       TO OUT-GPS-FOUND-SW.
004470     MOVE 'N'       TO WS-GROSS-FOUND-SW WS-TARE-FOUND-SW
004480                       WS-NET-FOUND-SW WS-D-FOUND-SW
004490                       WS-T-FOUND-SW WS-V-FOUND-SW
004500                       WS-GPS-FOUND-SW WS-DT-FOUND-SW
004510                       WS-NAME-FOUND-SW.
004520*
004530     MOVE CERT-OCR-TEXT TO WS-WORK-TEXT.
004540     INSPECT WS-WORK-TEXT REPLACING ALL '\n' BY '  '.
004550*
004560     PERFORM 305-TOKENIZE-PARA THRU 305-TOKENIZE-EXIT.
004570*
004580     IF WS-TOK-CNT = 0
004590         GO TO 300-EXTRACT-EXIT
004600     END-IF.
004610*
004620     PERFORM 310-FIND-DOCTYPE-PARA THRU 310-FIND-DOCTYPE-EXIT.
004630     PERFORM 320-FIND-DATE-PARA    THRU 320-FIND-DATE-EXIT.
004640     PERFORM 330-FIND-TIME-PARA    THRU 330-FIND-TIME-EXIT.
004650     PERFORM 340-FIND-VEHICLE-PARA THRU 340-FIND-VEHICLE-EXIT.
004660     PERFORM 350-FIND-GROSS-PARA   THRU 350-FIND-GROSS-EXIT.
004670     PERFORM 355-FIND-TARE-PARA    THRU 355-FIND-TARE-EXIT.
004680     PERFORM 360-FIND-NET-PARA     THRU 360-FIND-NET-EXIT.
004690     PERFORM 370-FIND-CUSTOMER-PARA THRU 370-FIND-CUSTOMER-EXIT.
004700     PERFORM 375-FIND-PRODUCT-PARA THRU 375-FIND-PRODUCT-EXIT.
004710     PERFORM 380-FIND-ISSUER-PARA  THRU 380-FIND-ISSUER-EXIT.
004720     PERFORM 390-FIND-GPS-PARA     THRU 390-FIND-GPS-EXIT.
004730*
004740 300-EXTRACT-EXIT.
004750     EXIT.
004760*
004770******************************************************************
004780*    305-TOKENIZE-PARA - SPLIT WS-WORK-TEXT INTO BLANK-DELIMITED
004790*    WORDS AND BUILD AN UPPERCASE COPY OF EACH FOR KEYWORD
004800*    MATCHING WHILE KEEPING THE ORIGINAL CASE FOR NAME EXTRACTION.
004810******************************************************************
004820 305-TOKENIZE-PARA.
004830     MOVE 1 TO WS-PTR.
004840     MOVE 0 TO WS-TOK-CNT.
004850     PERFORM 306-TOKENIZE-ONE-PARA THRU 306-TOKENIZE-ONE-EXIT
004860         VARYING WS-TOK-IDX FROM 1 BY 1
004870         UNTIL WS-PTR > 512 OR WS-TOK-IDX > 150.
004880 305-TOKENIZE-EXIT.
004890     EXIT.
004900*
004910 306-TOKENIZE-ONE-PARA.
004920     MOVE SPACES TO WS-TOK-TAB (WS-TOK-IDX).
004930     UNSTRING WS-WORK-TEXT DELIMITED BY ALL SPACE
004940         INTO WS-TOK-TAB (WS-TOK-IDX)
004950         WITH POINTER WS-PTR
004960     END-UNSTRING.
004970     IF WS-TOK-TAB (WS-TOK-IDX) NOT = SPACES
004980         ADD 1 TO WS-TOK-CNT
004990         MOVE WS-TOK-TAB (WS-TOK-IDX)
005000             TO WS-TOK-UC-TAB (WS-TOK-IDX)
005010         INSPECT WS-TOK-UC-TAB (WS-TOK-IDX)
005020             CONVERTING
005030             'abcdefghijklmnopqrstuvwxyz'
005040             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005050     END-IF.
005060 306-TOKENIZE-ONE-EXIT.
005070     EXIT.
005080*
005090******************************************************************
005100*    310-FIND-DOCTYPE-PARA - FIRST OCCURRENCE OF A DOCUMENT-TYPE
005110*    KEYWORD PAIR (SEE WGT-DT-ENTRY).  INTERNAL SPACE IS REMOVED
005120*    FROM THE MATCHED KEYWORD BY USE OF WGT-DT-OUTVAL.  311 WALKS
005130*    THE WORD TABLE, 312 WALKS THE KEYWORD TABLE FOR EACH WORD.
005140******************************************************************
005150 310-FIND-DOCTYPE-PARA.
005160     PERFORM 311-DOCTYPE-OUTER-PARA THRU 311-DOCTYPE-OUTER-EXIT
005170         VARYING WS-TOK-IX FROM 1 BY 1
005180         UNTIL WS-TOK-IX > WS-TOK-CNT OR WS-DT-FOUND.
005190 310-FIND-DOCTYPE-EXIT.
005200     EXIT.
005210*
005220 311-DOCTYPE-OUTER-PARA.
005230     PERFORM 312-DOCTYPE-INNER-PARA THRU 312-DOCTYPE-INNER-EXIT
005240         VARYING WS-SCAN-IX FROM 1 BY 1
005250         UNTIL WS-SCAN-IX > WGT-DT-CNT OR WS-DT-FOUND.
005260 311-DOCTYPE-OUTER-EXIT.
005270     EXIT.
005280*
005290 312-DOCTYPE-INNER-PARA.
005300     IF WS-TOK-UC-TAB (WS-TOK-IX) = WGT-DT-WORD1 (WS-SCAN-IX)
005310         AND WS-TOK-IX < WS-TOK-CNT
005320         AND WS-TOK-UC-TAB (WS-TOK-IX + 1) =
005330             WGT-DT-WORD2 (WS-SCAN-IX)
005340         MOVE WGT-DT-OUTVAL (WS-SCAN-IX) TO OUT-DOC-TYPE
005350         MOVE 'Y' TO WS-DT-FOUND-SW
005360     END-IF.
005370 312-DOCTYPE-INNER-EXIT.
005380     EXIT.
005390*
005400******************************************************************
005410*    320-FIND-DATE-PARA - FIRST TOKEN OF THE FORM YYYY SEP M SEP D
005420*    (SEP IS '-', '.' OR '/').  NORMALIZED TO YYYY-MM-DD.  321 IS
005430*    THE PER-WORD BODY.
005440******************************************************************
005450 320-FIND-DATE-PARA.
005460     PERFORM 321-DATE-ONE-PARA THRU 321-DATE-ONE-EXIT
005470         VARYING WS-TOK-IX FROM 1 BY 1
005480         UNTIL WS-TOK-IX > WS-TOK-CNT OR WS-D-FOUND.
005490 320-FIND-DATE-EXIT.
005500     EXIT.
005510*
005520 321-DATE-ONE-PARA.
005530     MOVE SPACES TO WS-D-Y-TOK WS-D-M-TOK WS-D-D-TOK.
005540     UNSTRING WS-TOK-TAB (WS-TOK-IX)
005550         DELIMITED BY '-' OR '.' OR '/'
005560         INTO WS-D-Y-TOK COUNT IN WS-D-Y-CNT
005570              WS-D-M-TOK COUNT IN WS-D-M-CNT
005580              WS-D-D-TOK COUNT IN WS-D-D-CNT
005590     END-UNSTRING.
005600     IF WS-D-Y-CNT = 4 AND WS-D-M-CNT >= 1 AND WS-D-M-CNT <= 2
005610         AND WS-D-D-CNT >= 1 AND WS-D-D-CNT <= 2
005620         AND WS-D-Y-TOK (1:4) IS NUMERIC
005630         AND WS-D-M-TOK (1:WS-D-M-CNT) IS NUMERIC
005640         AND WS-D-D-TOK (1:WS-D-D-CNT) IS NUMERIC
005650         MOVE WS-D-Y-TOK TO WS-D-YYYY
005660         MOVE SPACES TO WS-D-MM-X WS-D-DD-X
005670         IF WS-D-M-CNT = 1
005680             MOVE '0' TO WS-D-MM-X (1:1)
005690             MOVE WS-D-M-TOK (1:1) TO WS-D-MM-X (2:1)
005700         ELSE
005710             MOVE WS-D-M-TOK (1:2) TO WS-D-MM-X
005720         END-IF
005730         IF WS-D-D-CNT = 1
005740             MOVE '0' TO WS-D-DD-X (1:1)
005750             MOVE WS-D-D-TOK (1:1) TO WS-D-DD-X (2:1)
005760         ELSE
005770             MOVE WS-D-D-TOK (1:2) TO WS-D-DD-X
005780         END-IF
005790         MOVE WS-D-MM-X TO WS-D-MM
005800         MOVE WS-D-DD-X TO WS-D-DD
005810         IF WS-D-MM >= 1 AND WS-D-MM <= 12
005820             AND WS-D-DD >= 1 AND WS-D-DD <= 31
005830             STRING WS-D-YYYY DELIMITED BY SIZE
005840                    '-'       DELIMITED BY SIZE
005850                    WS-D-MM-X DELIMITED BY SIZE
005860                    '-'       DELIMITED BY SIZE
005870                    WS-D-DD-X DELIMITED BY SIZE
005880                    INTO OUT-DATE
005890             MOVE 'Y' TO WS-D-FOUND-SW
005900         END-IF
005910     END-IF.
005920 321-DATE-ONE-EXIT.
005930     EXIT.
005940*
005950******************************************************************
005960*    330-FIND-TIME-PARA - FIRST TOKEN OF THE FORM HH:MM:SS.  331
005970*    IS THE PER-WORD BODY.
005980******************************************************************
005990 330-FIND-TIME-PARA.
006000     PERFORM 331-TIME-ONE-PARA THRU 331-TIME-ONE-EXIT
006010         VARYING WS-TOK-IX FROM 1 BY 1
006020         UNTIL WS-TOK-IX > WS-TOK-CNT OR WS-T-FOUND.
006030 330-FIND-TIME-EXIT.
006040     EXIT.
006050*
006060 331-TIME-ONE-PARA.
006070     IF WS-TOK-TAB (WS-TOK-IX) (3:1) = ':'
006080         AND WS-TOK-TAB (WS-TOK-IX) (6:1) = ':'
006090         AND WS-TOK-TAB (WS-TOK-IX) (1:2) IS NUMERIC
006100         AND WS-TOK-TAB (WS-TOK-IX) (4:2) IS NUMERIC
006110         AND WS-TOK-TAB (WS-TOK-IX) (7:2) IS NUMERIC
006120         MOVE WS-TOK-TAB (WS-TOK-IX) (1:8) TO OUT-TIME
006130         MOVE 'Y' TO WS-T-FOUND-SW
006140     END-IF.
006150 331-TIME-ONE-EXIT.
006160     EXIT.
006170*
006180******************************************************************
006190*    340-FIND-VEHICLE-PARA - VALUE FOLLOWING THE "VEHICLE NUMBER"
006200*    LABEL, ELSE A FREE-STANDING TOKEN MATCHING THE NEW OR OLD
006210*    VEHICLE NUMBER SHAPE.  BLANKS TRIMMED.  341 IS THE PER-WORD
006220*    BODY OF THE FREE-STANDING SCAN.
006230******************************************************************
006240 340-FIND-VEHICLE-PARA.
006250     MOVE 'VN' TO WS-LBL-WANT-ID.
006260     PERFORM 960-FIND-LABEL2-PARA THRU 960-FIND-LABEL2-EXIT.
006270     IF WS-LBL-FOUND
006280         MOVE SPACES TO WS-V-RAW
006290         IF WS-LBL-AT-IX < WS-TOK-CNT
006300             MOVE WS-TOK-TAB (WS-LBL-AT-IX + 1) TO WS-V-RAW
006310         END-IF
006320         IF WS-LBL-AT-IX + 1 < WS-TOK-CNT
006330             STRING WS-V-RAW DELIMITED BY SPACE
006340                    WS-TOK-TAB (WS-LBL-AT-IX + 2)
006350                        DELIMITED BY SPACE
006360                    INTO WS-V-RAW
006370         END-IF
006380         PERFORM 968-COMPACT-VEHICLE-PARA THRU 968-COMPACT-VEHICLE-EXIT
006390         PERFORM 980-VEHICLE-PATTERN-PARA THRU 980-VEHICLE-PATTERN-EXIT
006400         IF WS-V-IS-NEWFMT OR WS-V-IS-OLDFMT
006410             MOVE WS-V-WORK (1:WS-V-LEN) TO OUT-VEHICLE-NO
006420             MOVE 'Y' TO WS-V-FOUND-SW
006430         END-IF
006440     END-IF.
006450*
006460     IF NOT WS-V-FOUND
006470         PERFORM 341-VEHICLE-SCAN-PARA THRU 341-VEHICLE-SCAN-EXIT
006480             VARYING WS-TOK-IX FROM 1 BY 1
006490             UNTIL WS-TOK-IX > WS-TOK-CNT OR WS-V-FOUND
006500     END-IF.
006510*
006520 340-FIND-VEHICLE-EXIT.
006530     EXIT.
006540*
006550 341-VEHICLE-SCAN-PARA.
006560     MOVE WS-TOK-TAB (WS-TOK-IX) TO WS-V-RAW.
006570     PERFORM 968-COMPACT-VEHICLE-PARA THRU 968-COMPACT-VEHICLE-EXIT.
006580     PERFORM 980-VEHICLE-PATTERN-PARA THRU 980-VEHICLE-PATTERN-EXIT.
006590     IF WS-V-IS-NEWFMT OR WS-V-IS-OLDFMT
006600         MOVE WS-V-WORK (1:WS-V-LEN) TO OUT-VEHICLE-NO
006610         MOVE 'Y' TO WS-V-FOUND-SW
006620     END-IF.
006630 341-VEHICLE-SCAN-EXIT.
006640     EXIT.
006650*
006660******************************************************************
006670*    350-FIND-GROSS-PARA - FIRST NUMBER AFTER THE "TOTAL WEIGHT"
006680*    LABEL; AN INTERVENING HH:MM:SS TOKEN IS SKIPPED.
006690******************************************************************
006700 350-FIND-GROSS-PARA.
006710     MOVE 'TW' TO WS-LBL-WANT-ID.
006720     PERFORM 960-FIND-LABEL2-PARA THRU 960-FIND-LABEL2-EXIT.
006730     IF WS-LBL-FOUND
006740         MOVE WS-LBL-AT-IX TO WS-TOK-IX
006750         ADD 1 TO WS-TOK-IX
006760         IF WS-TOK-IX <= WS-TOK-CNT
006770             IF WS-TOK-TAB (WS-TOK-IX) (3:1) = ':'
006780                 ADD 1 TO WS-TOK-IX
006790             END-IF
006800         END-IF
006810         IF WS-TOK-IX <= WS-TOK-CNT
006820             MOVE WS-TOK-TAB (WS-TOK-IX) TO WS-NUMTOK-IN
006830             PERFORM 966-EXTRACT-NUMTOK-PARA
006840                 THRU 966-EXTRACT-NUMTOK-EXIT
006850             IF WS-NUMTOK-VALID
006860                 MOVE WS-NUMTOK-RESULT TO WS-GROSS-NUM OUT-TOTAL-WEIGHT
006870                 MOVE 'Y' TO WS-GROSS-FOUND-SW
006880             END-IF
006890         END-IF
006900     END-IF.
006910 350-FIND-GROSS-EXIT.
006920     EXIT.
006930*
006940******************************************************************
006950*    355-FIND-TARE-PARA - SAME RULE KEYED ON THE EMPTY/TARE
006960*    WEIGHT LABEL (ALSO ACCEPTS THE SHORTER "VEHICLE WEIGHT"
006970*    LABEL PER REQ 4471).
006980******************************************************************
006990 355-FIND-TARE-PARA.
007000     MOVE 'EW' TO WS-LBL-WANT-ID.
007010     PERFORM 960-FIND-LABEL2-PARA THRU 960-FIND-LABEL2-EXIT.
007020     IF WS-LBL-FOUND
007030         MOVE WS-LBL-AT-IX TO WS-TOK-IX
007040         ADD 1 TO WS-TOK-IX
007050         IF WS-TOK-IX <= WS-TOK-CNT
007060             IF WS-TOK-TAB (WS-TOK-IX) (3:1) = ':'
007070                 ADD 1 TO WS-TOK-IX
007080             END-IF
007090         END-IF
007100         IF WS-TOK-IX <= WS-TOK-CNT
007110             MOVE WS-TOK-TAB (WS-TOK-IX) TO WS-NUMTOK-IN
007120             PERFORM 966-EXTRACT-NUMTOK-PARA
007130                 THRU 966-EXTRACT-NUMTOK-EXIT
007140             IF WS-NUMTOK-VALID
007150                 MOVE WS-NUMTOK-RESULT TO WS-TARE-NUM OUT-EMPTY-WEIGHT
007160                 MOVE 'Y' TO WS-TARE-FOUND-SW
007170             END-IF
007180         END-IF
007190     END-IF.
007200 355-FIND-TARE-EXIT.
007210     EXIT.
007220*
007230******************************************************************
007240*    360-FIND-NET-PARA - SAME RULE KEYED ON THE NET WEIGHT LABEL.
007250*    NO TIME-TOKEN SKIP FOR THIS ONE.
007260******************************************************************
007270 360-FIND-NET-PARA.
007280     MOVE 'NW' TO WS-LBL-WANT-ID.
007290     PERFORM 960-FIND-LABEL2-PARA THRU 960-FIND-LABEL2-EXIT.
007300     IF WS-LBL-FOUND
007310         MOVE WS-LBL-AT-IX TO WS-TOK-IX
007320         ADD 1 TO WS-TOK-IX
007330         IF WS-TOK-IX <= WS-TOK-CNT
007340             MOVE WS-TOK-TAB (WS-TOK-IX) TO WS-NUMTOK-IN
007350             PERFORM 966-EXTRACT-NUMTOK-PARA
007360                 THRU 966-EXTRACT-NUMTOK-EXIT
007370             IF WS-NUMTOK-VALID
007380                 MOVE WS-NUMTOK-RESULT TO WS-NET-NUM OUT-NET-WEIGHT
007390                 MOVE 'Y' TO WS-NET-FOUND-SW
007400             END-IF
007410         END-IF
007420     END-IF.
007430 360-FIND-NET-EXIT.
007440     EXIT.
007450*
007460******************************************************************
007470*    370-FIND-CUSTOMER-PARA - VALUE FOLLOWING "CUSTOMER" OR
007480*    "COMPANY NAME", ENDING AT THE NEXT STOPWORD OR END OF TEXT.
007490*    371 WALKS THE WORDS AFTER THE LABEL, 372 CHECKS EACH WORD
007500*    AGAINST THE STOPWORD TABLE.
007510******************************************************************
007520 370-FIND-CUSTOMER-PARA.
007530     MOVE 'CN' TO WS-LBL-WANT-ID.
007540     PERFORM 960-FIND-LABEL2-PARA THRU 960-FIND-LABEL2-EXIT.
007550     IF NOT WS-LBL-FOUND
007560         PERFORM 963-FIND-LABEL1-PARA THRU 963-FIND-LABEL1-EXIT
007570     END-IF.
007580     IF WS-LBL-FOUND
007590         MOVE SPACES TO WS-NAME-BUILD
007600         MOVE 'N' TO WS-NAME-STOP-SW
007610         PERFORM 371-CUSTOMER-WORD-PARA THRU 371-CUSTOMER-WORD-EXIT
007620             VARYING WS-TOK-IX2 FROM 1 BY 1
007630             UNTIL WS-LBL-AT-IX + WS-TOK-IX2 > WS-TOK-CNT
007640                 OR WS-NAME-STOPPED
007650         MOVE WS-NAME-BUILD TO OUT-CUSTOMER
007660     END-IF.
007670 370-FIND-CUSTOMER-EXIT.
007680     EXIT.
007690*
007700 371-CUSTOMER-WORD-PARA.
007710     COMPUTE WS-TOK-IX = WS-LBL-AT-IX + WS-TOK-IX2.
007720     PERFORM 372-STOPWORD-CHECK-PARA THRU 372-STOPWORD-CHECK-EXIT
007730         VARYING WS-SCAN-IX FROM 1 BY 1
007740         UNTIL WS-SCAN-IX > WGT-SW-CNT OR WS-NAME-STOPPED.
007750     IF NOT WS-NAME-STOPPED
007760         IF WS-NAME-BUILD = SPACES
007770             MOVE WS-TOK-TAB (WS-TOK-IX) TO WS-NAME-BUILD
007780         ELSE
007790             STRING WS-NAME-BUILD DELIMITED BY SPACE
007800                    ' '             DELIMITED BY SIZE
007810                    WS-TOK-TAB (WS-TOK-IX) DELIMITED BY SPACE
007820                    INTO WS-NAME-BUILD
007830         END-IF
007840     END-IF.
007850 371-CUSTOMER-WORD-EXIT.
007860     EXIT.
007870*
007880 372-STOPWORD-CHECK-PARA.
007890     IF WS-TOK-UC-TAB (WS-TOK-IX) = WGT-SW-WORD (WS-SCAN-IX)
007900         MOVE 'Y' TO WS-NAME-STOP-SW
007910     END-IF.
007920 372-STOPWORD-CHECK-EXIT.
007930     EXIT.
007940*
007950******************************************************************
007960*    375-FIND-PRODUCT-PARA - THE SINGLE WORD FOLLOWING "PRODUCT".
007970******************************************************************
007980 375-FIND-PRODUCT-PARA.
007990     MOVE 'PR' TO WS-LBL-WANT-ID.
008000     PERFORM 963-FIND-LABEL1-PARA THRU 963-FIND-LABEL1-EXIT.
008010     IF WS-LBL-FOUND AND WS-LBL-AT-IX < WS-TOK-CNT
008020         MOVE WS-TOK-TAB (WS-LBL-AT-IX + 1) TO OUT-PRODUCT
008030     END-IF.
008040 375-FIND-PRODUCT-EXIT.
008050     EXIT.
008060*
008070******************************************************************
008080*    380-FIND-ISSUER-PARA - A TOKEN ENDING IN A CORPORATE SUFFIX
008090*    MARKER; THE NAME TOKEN BEFORE IT PLUS THE SUFFIX IS RETURNED.
008100*    381 WALKS THE WORD TABLE, 382 WALKS THE SUFFIX TABLE FOR
008110*    EACH WORD.
008120******************************************************************
008130 380-FIND-ISSUER-PARA.
008140     PERFORM 381-ISSUER-OUTER-PARA THRU 381-ISSUER-OUTER-EXIT
008150         VARYING WS-TOK-IX FROM 2 BY 1
008160         UNTIL WS-TOK-IX > WS-TOK-CNT OR WS-NAME-FOUND.
008170 380-FIND-ISSUER-EXIT.
008180     EXIT.
008190*
008200 381-ISSUER-OUTER-PARA.
008210     PERFORM 382-ISSUER-INNER-PARA THRU 382-ISSUER-INNER-EXIT
008220         VARYING WS-SCAN-IX FROM 1 BY 1
008230         UNTIL WS-SCAN-IX > WGT-CS-CNT OR WS-NAME-FOUND.
008240 381-ISSUER-OUTER-EXIT.
008250     EXIT.
008260*
008270 382-ISSUER-INNER-PARA.
008280     MOVE WGT-CS-WORD (WS-SCAN-IX) TO WS-MEASURE-FLD.
008290     PERFORM 974-MEASURE-LEN-PARA THRU 974-MEASURE-LEN-EXIT.
008300     MOVE WS-MEASURE-LEN TO WS-CS-LEN.
008310     IF WS-CS-LEN > 0
008320         MOVE WS-TOK-UC-TAB (WS-TOK-IX) TO WS-MEASURE-FLD
008330         PERFORM 974-MEASURE-LEN-PARA THRU 974-MEASURE-LEN-EXIT
008340         IF WS-MEASURE-LEN >= WS-CS-LEN
008350             COMPUTE WS-CS-START = WS-MEASURE-LEN - WS-CS-LEN + 1
008360             IF WS-TOK-UC-TAB (WS-TOK-IX) (WS-CS-START:WS-CS-LEN) =
008370                 WGT-CS-WORD (WS-SCAN-IX) (1:WS-CS-LEN)
008380                 STRING WS-TOK-TAB (WS-TOK-IX - 1)
008390                            DELIMITED BY SPACE
008400                        ' '  DELIMITED BY SIZE
008410                        WS-TOK-TAB (WS-TOK-IX)
008420                            DELIMITED BY SPACE
008430                        INTO OUT-ISSUER
008440                 MOVE 'Y' TO WS-NAME-FOUND-SW
008450             END-IF
008460         END-IF
008470     END-IF.
008480 382-ISSUER-INNER-EXIT.
008490     EXIT.
008500*
008510******************************************************************
008520*    390-FIND-GPS-PARA - FIRST PAIR OF DECIMAL NUMBERS (2-3
008530*    INTEGER DIGITS, FRACTIONAL PART) SEPARATED BY COMMA AND/OR
008540*    SPACE.  FIRST IS LATITUDE, SECOND LONGITUDE.  391 IS THE
008550*    PER-WORD BODY.
008560******************************************************************
008570 390-FIND-GPS-PARA.
008580     PERFORM 391-GPS-ONE-PARA THRU 391-GPS-ONE-EXIT
008590         VARYING WS-TOK-IX FROM 1 BY 1
008600         UNTIL WS-TOK-IX >= WS-TOK-CNT OR WS-GPS-FOUND.
008610 390-FIND-GPS-EXIT.
008620     EXIT.
008630*
008640 391-GPS-ONE-PARA.
008650     MOVE WS-TOK-TAB (WS-TOK-IX) TO WS-DECCHK-TOK.
008660     PERFORM 985-GPS-DECTOK-PARA THRU 985-GPS-DECTOK-EXIT.
008670     IF WS-DECCHK-VALID
008680         MOVE WS-DEC-NUM TO WS-GPS-LAT-NUM
008690         MOVE WS-TOK-TAB (WS-TOK-IX + 1) TO WS-DECCHK-TOK
008700         PERFORM 985-GPS-DECTOK-PARA THRU 985-GPS-DECTOK-EXIT
008710         IF WS-DECCHK-VALID
008720             MOVE WS-DEC-NUM TO WS-GPS-LON-NUM
008730             MOVE WS-GPS-LAT-NUM TO OUT-GPS-LAT
008740             MOVE WS-GPS-LON-NUM TO OUT-GPS-LON
008750             MOVE 'Y' TO WS-GPS-FOUND-SW
008760             MOVE 'Y' TO OUT-GPS-FOUND-SW
008770         END-IF
008780     END-IF.
008790 391-GPS-ONE-EXIT.
008800     EXIT.
008810*
008820******************************************************************
008830*    400-VALIDATE-WEIGHT-PARA - GROSS MINUS TARE EQUALS NET
008840*    WITHIN TOLERANCE; RANGE AND NEGATIVE CHECKS.  REQ 4895 -
008850*    THE RANGE CHECK FIRES BEFORE THE CALCULATION-CHECK MESSAGE
008860*    IS APPLIED, SO A BAD RANGE IS NEVER MASKED BY "CALCULATED".
008870******************************************************************
008880 400-VALIDATE-WEIGHT-PARA.
008890     MOVE SPACES TO OUT-WEIGHT-STATUS.
008900     IF NOT WS-GROSS-FOUND OR NOT WS-TARE-FOUND
008910         MOVE 'CANNOT-VALIDATE' TO OUT-WEIGHT-STATUS
008920         GO TO 400-VALIDATE-WEIGHT-EXIT
008930     END-IF.
008940*
008950     COMPUTE WS-CALC-NET = WS-GROSS-NUM - WS-TARE-NUM.
008960     MOVE WS-CALC-NET TO OUT-CALC-NET-WEIGHT.
008970*
008980     IF WS-GROSS-NUM < 0 OR WS-TARE-NUM < 0
008990         MOVE 'INVALID' TO OUT-WEIGHT-STATUS
009000         GO TO 400-VALIDATE-WEIGHT-EXIT
009010     END-IF.
009020     IF WS-TARE-NUM > WS-GROSS-NUM
009030         MOVE 'INVALID' TO OUT-WEIGHT-STATUS
009040         GO TO 400-VALIDATE-WEIGHT-EXIT
009050     END-IF.
009060     IF WS-GROSS-NUM > WGT-WT-RANGE-HIGH
009070         OR WS-TARE-NUM > WGT-WT-RANGE-HIGH
009080         MOVE 'INVALID' TO OUT-WEIGHT-STATUS
009090         GO TO 400-VALIDATE-WEIGHT-EXIT
009100     END-IF.
009110*
009120     IF WS-NET-FOUND
009130         COMPUTE WS-WT-DIFF = WS-CALC-NET - WS-NET-NUM
009140         IF WS-WT-DIFF < 0
009150             COMPUTE WS-WT-DIFF = WS-WT-DIFF * -1
009160         END-IF
009170         IF WS-WT-DIFF <= WGT-WT-TOLERANCE
009180             MOVE 'VALID' TO OUT-WEIGHT-STATUS
009190         ELSE
009200             MOVE 'INVALID' TO OUT-WEIGHT-STATUS
009210         END-IF
009220     ELSE
009230         MOVE 'CALCULATED' TO OUT-WEIGHT-STATUS
009240     END-IF.
009250*
009260 400-VALIDATE-WEIGHT-EXIT.
009270     EXIT.
009280*
009290******************************************************************
009300*    450-VALIDATE-DATE-PARA - FORMAT/CALENDAR CHECK, FUTURE-DATE
009310*    AND 10-YEAR-OLD WARNINGS.
009320******************************************************************
009330 450-VALIDATE-DATE-PARA.
009340     MOVE SPACES TO WS-DT-DATE-STATUS.
009350     IF NOT WS-D-FOUND OR OUT-DATE = SPACES
009360         MOVE 'CANNOT-VALIDATE' TO WS-DT-DATE-STATUS
009370         GO TO 450-VALIDATE-DATE-EXIT
009380     END-IF.
009390*
009400     PERFORM 456-LEAP-YEAR-PARA THRU 456-LEAP-YEAR-EXIT.
009410     PERFORM 455-DAYS-IN-MONTH-PARA THRU 455-DAYS-IN-MONTH-EXIT.
009420*
009430     IF WS-D-DD > WS-D-MAXDAY
009440         MOVE 'INVALID' TO WS-DT-DATE-STATUS
009450         GO TO 450-VALIDATE-DATE-EXIT
009460     END-IF.
009470*
009480     IF WS-D-YYYY > WS-RUN-YYYY
009490         MOVE 'WARNING' TO WS-DT-DATE-STATUS
009500         GO TO 450-VALIDATE-DATE-EXIT
009510     END-IF.
009520     IF WS-D-YYYY = WS-RUN-YYYY AND WS-D-MM > WS-RUN-MM
009530         MOVE 'WARNING' TO WS-DT-DATE-STATUS
009540         GO TO 450-VALIDATE-DATE-EXIT
009550     END-IF.
009560     IF WS-D-YYYY = WS-RUN-YYYY AND WS-D-MM = WS-RUN-MM
009570         AND WS-D-DD > WS-RUN-DD
009580         MOVE 'WARNING' TO WS-DT-DATE-STATUS
009590         GO TO 450-VALIDATE-DATE-EXIT
009600     END-IF.
009610*
009620     IF WS-D-YYYY < WS-CUTOFF-YYYY
009630         MOVE 'WARNING' TO WS-DT-DATE-STATUS
009640         GO TO 450-VALIDATE-DATE-EXIT
009650     END-IF.
009660     IF WS-D-YYYY = WS-CUTOFF-YYYY AND WS-D-MM < WS-RUN-MM
009670         MOVE 'WARNING' TO WS-DT-DATE-STATUS
009680         GO TO 450-VALIDATE-DATE-EXIT
009690     END-IF.
009700     IF WS-D-YYYY = WS-CUTOFF-YYYY AND WS-D-MM = WS-RUN-MM
009710         AND WS-D-DD < WS-RUN-DD
009720         MOVE 'WARNING' TO WS-DT-DATE-STATUS
009730         GO TO 450-VALIDATE-DATE-EXIT
009740     END-IF.
009750*
009760     MOVE 'VALID' TO WS-DT-DATE-STATUS.
009770*
009780 450-VALIDATE-DATE-EXIT.
009790     EXIT.
009800*
009810******************************************************************
009820*    455-DAYS-IN-MONTH-PARA - MAXIMUM DAY NUMBER FOR WS-D-MM,
009830*    HONOURING LEAP YEARS FOR FEBRUARY.
009840******************************************************************
009850 455-DAYS-IN-MONTH-PARA.
009860     EVALUATE WS-D-MM
009870         WHEN 1  WHEN 3  WHEN 5  WHEN 7
009880         WHEN 8  WHEN 10 WHEN 12
009890             MOVE 31 TO WS-D-MAXDAY
009900         WHEN 4  WHEN 6  WHEN 9  WHEN 11
009910             MOVE 30 TO WS-D-MAXDAY
009920         WHEN 2
009930             IF WS-D-IS-LEAP
009940                 MOVE 29 TO WS-D-MAXDAY
009950             ELSE
009960                 MOVE 28 TO WS-D-MAXDAY
009970             END-IF
009980         WHEN OTHER
009990             MOVE 0 TO WS-D-MAXDAY
010000     END-EVALUATE.
010010 455-DAYS-IN-MONTH-EXIT.
010020     EXIT.
010030*
010040******************************************************************
010050*    456-LEAP-YEAR-PARA - DIVISIBLE BY 4 AND (NOT BY 100 OR BY
010060*    400).  NO INTRINSIC FUNCTIONS - THREE DIVIDE/REMAINDER TESTS.
010070******************************************************************
010080 456-LEAP-YEAR-PARA.
010090     MOVE 'N' TO WS-D-LEAP-SW.
010100     DIVIDE WS-D-YYYY BY 4   GIVING WS-D-REM4   REMAINDER WS-D-REM4.
010110     DIVIDE WS-D-YYYY BY 100 GIVING WS-D-REM100 REMAINDER WS-D-REM100.
010120     DIVIDE WS-D-YYYY BY 400 GIVING WS-D-REM400 REMAINDER WS-D-REM400.
010130     IF WS-D-REM4 = 0
010140         IF WS-D-REM100 NOT = 0 OR WS-D-REM400 = 0
010150             MOVE 'Y' TO WS-D-LEAP-SW
010160         END-IF
010170     END-IF.
010180 456-LEAP-YEAR-EXIT.
010190     EXIT.
010200*
010210******************************************************************
010220*    460-VALIDATE-TIME-PARA - HH 00-23, MM 00-59, SS 00-59.
010230******************************************************************
010240 460-VALIDATE-TIME-PARA.
010250     MOVE SPACES TO WS-DT-TIME-STATUS.
010260     IF NOT WS-T-FOUND OR OUT-TIME = SPACES
010270         MOVE 'CANNOT-VALIDATE' TO WS-DT-TIME-STATUS
010280         GO TO 460-VALIDATE-TIME-EXIT
010290     END-IF.
010300*
010310     MOVE OUT-TIME (1:2) TO WS-T-HH.
010320     MOVE OUT-TIME (4:2) TO WS-T-MM.
010330     MOVE OUT-TIME (7:2) TO WS-T-SS.
010340*
010350     IF WS-T-HH > 23 OR WS-T-MM > 59 OR WS-T-SS > 59
010360         MOVE 'INVALID' TO WS-DT-TIME-STATUS
010370     ELSE
010380         MOVE 'VALID' TO WS-DT-TIME-STATUS
010390     END-IF.
010400*
010410 460-VALIDATE-TIME-EXIT.
010420     EXIT.
010430*
010440******************************************************************
010450*    470-COMBINE-DATETIME-PARA - LOWEST (MOST SEVERE) RANK OF THE
010460*    DATE AND TIME VERDICTS WINS.
010470******************************************************************
010480 470-COMBINE-DATETIME-PARA.
010490     MOVE WS-DT-DATE-STATUS TO WS-LOOKUP-TEXT.
010500     PERFORM 970-RANK-LOOKUP-PARA THRU 970-RANK-LOOKUP-EXIT.
010510     MOVE WS-LOOKUP-RANK TO WS-RANK1.
010520     MOVE WS-DT-TIME-STATUS TO WS-LOOKUP-TEXT.
010530     PERFORM 970-RANK-LOOKUP-PARA THRU 970-RANK-LOOKUP-EXIT.
010540     MOVE WS-LOOKUP-RANK TO WS-RANK2.
010550*
010560     IF WS-RANK1 <= WS-RANK2
010570         MOVE WS-RANK1 TO WS-BEST-RANK
010580     ELSE
010590         MOVE WS-RANK2 TO WS-BEST-RANK
010600     END-IF.
010610*
010620     MOVE WS-BEST-RANK TO WS-LOOKUP-RANK.
010630     PERFORM 972-RANK-TO-TEXT-PARA THRU 972-RANK-TO-TEXT-EXIT.
010640     MOVE WS-LOOKUP-TEXT TO OUT-DATETIME-STATUS.
010650*
010660 470-COMBINE-DATETIME-EXIT.
010670     EXIT.
010680*
010690******************************************************************
010700*    480-VALIDATE-GPS-PARA - WORLD BOUNDS THEN THE KOREAN BOX.
010710******************************************************************
010720 480-VALIDATE-GPS-PARA.
010730     MOVE SPACES TO OUT-GPS-STATUS.
010740     IF NOT OUT-GPS-COORDS-FOUND
010750         MOVE 'CANNOT-VALIDATE' TO OUT-GPS-STATUS
010760         GO TO 480-VALIDATE-GPS-EXIT
010770     END-IF.
010780*
010790     IF OUT-GPS-LAT < WGT-WORLD-LAT-LOW
010800         OR OUT-GPS-LAT > WGT-WORLD-LAT-HIGH
010810         MOVE 'INVALID' TO OUT-GPS-STATUS
010820         GO TO 480-VALIDATE-GPS-EXIT
010830     END-IF.
010840     IF OUT-GPS-LON < WGT-WORLD-LON-LOW
010850         OR OUT-GPS-LON > WGT-WORLD-LON-HIGH
010860         MOVE 'INVALID' TO OUT-GPS-STATUS
010870         GO TO 480-VALIDATE-GPS-EXIT
010880     END-IF.
010890*
010900     IF OUT-GPS-LAT >= WGT-KR-LAT-LOW AND OUT-GPS-LAT <= WGT-KR-LAT-HIGH
010910         AND OUT-GPS-LON >= WGT-KR-LON-LOW
010920         AND OUT-GPS-LON <= WGT-KR-LON-HIGH
010930         MOVE 'VALID' TO OUT-GPS-STATUS
010940     ELSE
010950         MOVE 'WARNING' TO OUT-GPS-STATUS
010960     END-IF.
010970*
010980 480-VALIDATE-GPS-EXIT.
010990     EXIT.
011000*
011010******************************************************************
011020*    490-VALIDATE-VEHICLE-PARA - NEW/OLD FORMAT MATCH, ELSE A
011030*    DEGRADED-WARNING FALLBACK WHEN AT LEAST ONE LETTER AND ONE
011040*    DIGIT ARE PRESENT.
011050******************************************************************
011060 490-VALIDATE-VEHICLE-PARA.
011070     MOVE SPACES TO OUT-VEHICLE-STATUS.
011080     IF NOT WS-V-FOUND OR OUT-VEHICLE-NO = SPACES
011090         MOVE 'CANNOT-VALIDATE' TO OUT-VEHICLE-STATUS
011100         GO TO 490-VALIDATE-VEHICLE-EXIT
011110     END-IF.
011120*
011130     MOVE OUT-VEHICLE-NO TO WS-V-RAW.
011140     PERFORM 968-COMPACT-VEHICLE-PARA THRU 968-COMPACT-VEHICLE-EXIT.
011150     PERFORM 980-VEHICLE-PATTERN-PARA THRU 980-VEHICLE-PATTERN-EXIT.
011160*
011170     IF WS-V-IS-NEWFMT OR WS-V-IS-OLDFMT
011180         MOVE 'VALID' TO OUT-VEHICLE-STATUS
011190         GO TO 490-VALIDATE-VEHICLE-EXIT
011200     END-IF.
011210*
011220     PERFORM 981-VEHICLE-COUNT-PARA THRU 981-VEHICLE-COUNT-EXIT.
011230     IF WS-V-DIGIT-CNT > 0 AND WS-V-LETTER-CNT > 0
011240         MOVE 'WARNING' TO OUT-VEHICLE-STATUS
011250     ELSE
011260         MOVE 'INVALID' TO OUT-VEHICLE-STATUS
011270     END-IF.
011280*
011290 490-VALIDATE-VEHICLE-EXIT.
011300     EXIT.
011310*
011320******************************************************************
011330*    500-COMBINE-OVERALL-PARA - MOST SEVERE OF THE FOUR GROUP
011340*    STATUSES; WEIGHT STATUS "CALCULATED" RANKS AS VALID HERE
011350*    SINCE IT HAS NO ENTRY IN WGT-SV-ENTRY (DEFAULTS TO THE
011360*    VALID RANK).
011370******************************************************************
011380 500-COMBINE-OVERALL-PARA.
011390     MOVE OUT-WEIGHT-STATUS TO WS-LOOKUP-TEXT.
011400     PERFORM 970-RANK-LOOKUP-PARA THRU 970-RANK-LOOKUP-EXIT.
011410     MOVE WS-LOOKUP-RANK TO WS-RANK1.
011420*
011430     MOVE OUT-DATETIME-STATUS TO WS-LOOKUP-TEXT.
011440     PERFORM 970-RANK-LOOKUP-PARA THRU 970-RANK-LOOKUP-EXIT.
011450     MOVE WS-LOOKUP-RANK TO WS-RANK2.
011460*
011470     MOVE OUT-GPS-STATUS TO WS-LOOKUP-TEXT.
011480     PERFORM 970-RANK-LOOKUP-PARA THRU 970-RANK-LOOKUP-EXIT.
011490     MOVE WS-LOOKUP-RANK TO WS-RANK3.
011500*
011510     MOVE OUT-VEHICLE-STATUS TO WS-LOOKUP-TEXT.
011520     PERFORM 970-RANK-LOOKUP-PARA THRU 970-RANK-LOOKUP-EXIT.
011530     MOVE WS-LOOKUP-RANK TO WS-RANK4.
011540*
011550     MOVE WS-RANK1 TO WS-BEST-RANK.
011560     IF WS-RANK2 < WS-BEST-RANK MOVE WS-RANK2 TO WS-BEST-RANK END-IF.
011570     IF WS-RANK3 < WS-BEST-RANK MOVE WS-RANK3 TO WS-BEST-RANK END-IF.
011580     IF WS-RANK4 < WS-BEST-RANK MOVE WS-RANK4 TO WS-BEST-RANK END-IF.
011590*
011600     MOVE WS-BEST-RANK TO WS-LOOKUP-RANK.
011610     PERFORM 972-RANK-TO-TEXT-PARA THRU 972-RANK-TO-TEXT-EXIT.
011620     MOVE WS-LOOKUP-TEXT TO OUT-OVERALL-STATUS.
011630*
011640     PERFORM 501-MAP-OVERALL-MESSAGE-PARA
011650         THRU 501-MAP-OVERALL-MESSAGE-EXIT.
011660*
011670 500-COMBINE-OVERALL-EXIT.
011680     EXIT.
011690*
011700******************************************************************
011710*    501-MAP-OVERALL-MESSAGE-PARA - TABLE-DRIVEN LOOKUP OF THE
011720*    OVERALL STATUS TEXT AGAINST WGT-OV-ENTRY.  502 IS THE
011730*    PER-ENTRY BODY.
011740******************************************************************
011750 501-MAP-OVERALL-MESSAGE-PARA.
011760     MOVE WGT-OVMSG-DEFAULT TO OUT-OVERALL-MESSAGE.
011770     PERFORM 502-OVMSG-ONE-PARA THRU 502-OVMSG-ONE-EXIT
011780         VARYING WS-OV-TAB-IX FROM 1 BY 1
011790         UNTIL WS-OV-TAB-IX > WGT-OVMSG-CNT.
011800 501-MAP-OVERALL-MESSAGE-EXIT.
011810     EXIT.
011820*
011830 502-OVMSG-ONE-PARA.
011840     IF OUT-OVERALL-STATUS = WGT-OV-STATUS (WS-OV-TAB-IX)
011850         MOVE WGT-OV-MESSAGE (WS-OV-TAB-IX) TO OUT-OVERALL-MESSAGE
011860     END-IF.
011870 502-OVMSG-ONE-EXIT.
011880     EXIT.
011890*
011900******************************************************************
011910*    600-WRITE-RESULT-PARA - WRITE THE PARSED/VALIDATED RESULT
011920*    RECORD (ALREADY LIVE IN THE FD) AND ACCUMULATE RUN TOTALS.
011930******************************************************************
011940 600-WRITE-RESULT-PARA.
011950     WRITE WGT-RESULT-RECORD.
011960     IF WS-OUTFILE-SUCCESS
011970         ADD 1 TO WS-RECS-WRITTEN
011980     ELSE
011990         DISPLAY 'WS-OUTFILE-SW=' WS-OUTFILE-SW
012000         DISPLAY 'RESULT-OUTPUT WRITE ERROR ON ' OUT-DOC-ID
012010         PERFORM 800-PROGRAM-FAILED
012020     END-IF.
012030*
012040     EVALUATE OUT-OVERALL-STATUS
012050         WHEN 'VALID'           ADD 1 TO WS-CNT-VALID
012060         WHEN 'WARNING'         ADD 1 TO WS-CNT-WARNING
012070         WHEN 'INVALID'         ADD 1 TO WS-CNT-INVALID
012080         WHEN 'CANNOT-VALIDATE' ADD 1 TO WS-CNT-CANTVAL
012090     END-EVALUATE.
012100*
012110 600-WRITE-RESULT-EXIT.
012120     EXIT.
012130*
012140******************************************************************
012150*    650-WRITE-DETAIL-PARA - ONE REPORT DETAIL LINE PER DOCUMENT.
012160******************************************************************
012170 650-WRITE-DETAIL-PARA.
012180     MOVE OUT-DOC-ID          TO RPT-D-DOCID.
012190     MOVE OUT-DOC-TYPE        TO RPT-D-DOCTYPE.
012200     MOVE OUT-DATE            TO RPT-D-DATE.
012210     MOVE OUT-VEHICLE-NO      TO RPT-D-VEHICLE.
012220     MOVE OUT-TOTAL-WEIGHT    TO RPT-D-GROSS.
012230     MOVE OUT-EMPTY-WEIGHT    TO RPT-D-TARE.
012240     MOVE OUT-NET-WEIGHT      TO RPT-D-NET.
012250     MOVE OUT-CALC-NET-WEIGHT TO RPT-D-CALCNET.
012260*
012270     MOVE OUT-WEIGHT-STATUS   TO WS-MAPCODE-IN.
012280     PERFORM 990-MAP-STATUS-CODE-PARA THRU 990-MAP-STATUS-CODE-EXIT.
012290     MOVE WS-MAPCODE-OUT TO RPT-D-WTSTAT.
012300*
012310     MOVE OUT-DATETIME-STATUS TO WS-MAPCODE-IN.
012320     PERFORM 990-MAP-STATUS-CODE-PARA THRU 990-MAP-STATUS-CODE-EXIT.
012330     MOVE WS-MAPCODE-OUT TO RPT-D-DTSTAT.
012340*
012350     MOVE OUT-GPS-STATUS TO WS-MAPCODE-IN.
012360     PERFORM 990-MAP-STATUS-CODE-PARA THRU 990-MAP-STATUS-CODE-EXIT.
012370     MOVE WS-MAPCODE-OUT TO RPT-D-GPSSTAT.
012380*
012390     MOVE OUT-VEHICLE-STATUS TO WS-MAPCODE-IN.
012400     PERFORM 990-MAP-STATUS-CODE-PARA THRU 990-MAP-STATUS-CODE-EXIT.
012410     MOVE WS-MAPCODE-OUT TO RPT-D-VEHSTAT.
012420*
012430     MOVE OUT-OVERALL-STATUS TO WS-MAPCODE-IN.
012440     PERFORM 990-MAP-STATUS-CODE-PARA THRU 990-MAP-STATUS-CODE-EXIT.
012450     MOVE WS-MAPCODE-OUT TO RPT-D-OVERALL.
012460*
012470     WRITE RPT-PRINT-RECORD FROM WGT-RPT-DETAIL.
012480     IF NOT WS-RPTFILE-SUCCESS
012490         DISPLAY 'WS-RPTFILE-SW=' WS-RPTFILE-SW
012500         DISPLAY 'RPT-OUTPUT WRITE ERROR ON ' OUT-DOC-ID
012510         PERFORM 800-PROGRAM-FAILED
012520     END-IF.
012530*
012540 650-WRITE-DETAIL-EXIT.
012550     EXIT.
012560*
012570******************************************************************
012580*    700-WRITE-HEADING-PARA - PAGE HEADING AND COLUMN HEADINGS.
012590******************************************************************
012600 700-WRITE-HEADING-PARA.
012610     MOVE WS-RUN-DATE-DISPLAY TO RPT-H-RUNDATE.
012620     WRITE RPT-PRINT-RECORD FROM WGT-RPT-HEADING
012630         AFTER ADVANCING TOP-OF-FORM.
012640     WRITE RPT-PRINT-RECORD FROM WGT-RPT-COLHDG1
012650         AFTER ADVANCING 2 LINES.
012660     WRITE RPT-PRINT-RECORD FROM WGT-RPT-COLHDG2
012670         AFTER ADVANCING 1 LINE.
012680 700-WRITE-HEADING-EXIT.
012690     EXIT.
012700*
012710******************************************************************
012720*    800-PROGRAM-FAILED - FATAL OPEN/WRITE ERROR ON ANY OF THE
012730*    THREE DATA SETS.  SCALEHOUSE DATA CENTER OPERATING STANDARDS
012740*    REQUIRE A NON-ZERO CONDITION CODE AND A SYSTEM DUMP ON ANY
012750*    JOB THAT CANNOT COMPLETE, SO A FORCED DIVIDE-BY-ZERO DROPS
012760*    THE STEP WITH BOTH IN HAND FOR THE OPERATOR.
012770******************************************************************
012780 800-PROGRAM-FAILED.
012790     DISPLAY 'WGTVALFEC ABORTED - FILE STATUS ERROR, SEE ABOVE'.
012800     DISPLAY 'NOTIFY SCALEHOUSE DATA CENTER SHIFT OPERATOR'.
012810     MOVE WS-RECS-READ TO WS-ABEND-RC.
012820     COMPUTE WS-ABEND-RC = WS-ABEND-RC / WS-ABEND-DIVISOR.
012830*
012840******************************************************************
012850*    900-COMPLETED-OK - NORMAL END OF JOB.
012860******************************************************************
012870 900-COMPLETED-OK.
012880     DISPLAY 'PROGRAM COMPLETED OK'.
012890     STOP RUN.
012900*
012910******************************************************************
012920*    950-WRITE-TRAILER-PARA - CONTROL TOTALS: RECORDS READ,
012930*    RECORDS WRITTEN, AND THE COUNT PER OVERALL STATUS.
012940******************************************************************
012950 950-WRITE-TRAILER-PARA.
012960     MOVE 'TOTAL RECORDS READ' TO RPT-T-LABEL.
012970     MOVE WS-RECS-READ TO RPT-T-COUNT.
012980     WRITE RPT-PRINT-RECORD FROM WGT-RPT-TRAILER
012990         AFTER ADVANCING 2 LINES.
013000*
013010     MOVE 'TOTAL RECORDS WRITTEN' TO RPT-T-LABEL.
013020     MOVE WS-RECS-WRITTEN TO RPT-T-COUNT.
013030     WRITE RPT-PRINT-RECORD FROM WGT-RPT-TRAILER
013040         AFTER ADVANCING 1 LINE.
013050*
013060     MOVE 'COUNT - VALID' TO RPT-T-LABEL.
013070     MOVE WS-CNT-VALID TO RPT-T-COUNT.
013080     WRITE RPT-PRINT-RECORD FROM WGT-RPT-TRAILER
013090         AFTER ADVANCING 1 LINE.
013100*
013110     MOVE 'COUNT - WARNING' TO RPT-T-LABEL.
013120     MOVE WS-CNT-WARNING TO RPT-T-COUNT.
013130     WRITE RPT-PRINT-RECORD FROM WGT-RPT-TRAILER
013140         AFTER ADVANCING 1 LINE.
013150*
013160     MOVE 'COUNT - INVALID' TO RPT-T-LABEL.
013170     MOVE WS-CNT-INVALID TO RPT-T-COUNT.
013180     WRITE RPT-PRINT-RECORD FROM WGT-RPT-TRAILER
013190         AFTER ADVANCING 1 LINE.
013200*
013210     MOVE 'COUNT - CANNOT-VALIDATE' TO RPT-T-LABEL.
013220     MOVE WS-CNT-CANTVAL TO RPT-T-COUNT.
013230     WRITE RPT-PRINT-RECORD FROM WGT-RPT-TRAILER
013240         AFTER ADVANCING 1 LINE.
013250*
013260 950-WRITE-TRAILER-EXIT.
013270     EXIT.
013280*
013290******************************************************************
013300*    960-FIND-LABEL2-PARA - LOCATE THE FIRST TWO-WORD LABEL IN
013310*    WGT-L2-ENTRY WHOSE FIELD ID MATCHES WS-LBL-WANT-ID.  RETURNS
013320*    THE TOKEN INDEX OF THE SECOND WORD OF THE LABEL.  961 WALKS
013330*    THE WORD TABLE, 962 WALKS THE LABEL TABLE FOR EACH WORD.
013340******************************************************************
013350 960-FIND-LABEL2-PARA.
013360     MOVE 'N' TO WS-LBL-FOUND-SW.
013370     PERFORM 961-LABEL2-OUTER-PARA THRU 961-LABEL2-OUTER-EXIT
013380         VARYING WS-TOK-IX FROM 1 BY 1
013390         UNTIL WS-TOK-IX >= WS-TOK-CNT OR WS-LBL-FOUND.
013400 960-FIND-LABEL2-EXIT.
013410     EXIT.
013420*
013430 961-LABEL2-OUTER-PARA.
013440     PERFORM 962-LABEL2-INNER-PARA THRU 962-LABEL2-INNER-EXIT
013450         VARYING WS-LBL-TAB-IX FROM 1 BY 1
013460         UNTIL WS-LBL-TAB-IX > WGT-L2-CNT OR WS-LBL-FOUND.
013470 961-LABEL2-OUTER-EXIT.
013480     EXIT.
013490*
013500 962-LABEL2-INNER-PARA.
013510     IF WGT-L2-FIELD-ID (WS-LBL-TAB-IX) = WS-LBL-WANT-ID
013520         AND WS-TOK-UC-TAB (WS-TOK-IX) =
013530             WGT-L2-WORD1 (WS-LBL-TAB-IX)
013540         AND WS-TOK-UC-TAB (WS-TOK-IX + 1) =
013550             WGT-L2-WORD2 (WS-LBL-TAB-IX)
013560         MOVE WS-TOK-IX TO WS-LBL-AT-IX
013570         ADD 1 TO WS-LBL-AT-IX
013580         MOVE 'Y' TO WS-LBL-FOUND-SW
013590     END-IF.
013600 962-LABEL2-INNER-EXIT.
013610     EXIT.
013620*
013630******************************************************************
013640*    963-FIND-LABEL1-PARA - SAME AS ABOVE FOR THE ONE-WORD LABEL
013650*    TABLE WGT-L1-ENTRY.  964/965 ARE THE OUTER/INNER BODIES.
013660******************************************************************
013670 963-FIND-LABEL1-PARA.
013680     MOVE 'N' TO WS-LBL-FOUND-SW.
013690     PERFORM 964-LABEL1-OUTER-PARA THRU 964-LABEL1-OUTER-EXIT
013700         VARYING WS-TOK-IX FROM 1 BY 1
013710         UNTIL WS-TOK-IX > WS-TOK-CNT OR WS-LBL-FOUND.
013720 963-FIND-LABEL1-EXIT.
013730     EXIT.
013740*
013750 964-LABEL1-OUTER-PARA.
013760     PERFORM 965-LABEL1-INNER-PARA THRU 965-LABEL1-INNER-EXIT
013770         VARYING WS-LBL-TAB-IX FROM 1 BY 1
013780         UNTIL WS-LBL-TAB-IX > WGT-L1-CNT OR WS-LBL-FOUND.
013790 964-LABEL1-OUTER-EXIT.
013800     EXIT.
013810*
013820 965-LABEL1-INNER-PARA.
013830     IF WGT-L1-FIELD-ID (WS-LBL-TAB-IX) = WS-LBL-WANT-ID
013840         AND WS-TOK-UC-TAB (WS-TOK-IX) =
013850             WGT-L1-WORD1 (WS-LBL-TAB-IX)
013860         MOVE WS-TOK-IX TO WS-LBL-AT-IX
013870         MOVE 'Y' TO WS-LBL-FOUND-SW
013880     END-IF.
013890 965-LABEL1-INNER-EXIT.
013900     EXIT.
013910*
013920******************************************************************
013930*    966-EXTRACT-NUMTOK-PARA - STRIP COMMA SEPARATORS AND A
013940*    TRAILING "KG" FROM WS-NUMTOK-IN, THEN VALIDATE AND CONVERT
013950*    TO WS-NUMTOK-RESULT.  967 IS THE PER-CHARACTER COPY BODY.
013960******************************************************************
013970 966-EXTRACT-NUMTOK-PARA.
013980     MOVE SPACES TO WS-NUMTOK-CLEAN.
013990     MOVE 0 TO WS-NUMTOK-OUTLEN.
014000     MOVE WS-NUMTOK-IN TO WS-MEASURE-FLD.
014010     PERFORM 974-MEASURE-LEN-PARA THRU 974-MEASURE-LEN-EXIT.
014020     MOVE WS-MEASURE-LEN TO WS-NUMTOK-LEN.
014030*
014040     IF WS-NUMTOK-LEN >= 2
014050         AND WS-NUMTOK-IN (WS-NUMTOK-LEN - 1:2) = 'KG'
014060         COMPUTE WS-NUMTOK-LEN = WS-NUMTOK-LEN - 2
014070     END-IF.
014080*
014090     PERFORM 967-NUMTOK-COPY-PARA THRU 967-NUMTOK-COPY-EXIT
014100         VARYING WS-MEASURE-IX FROM 1 BY 1
014110         UNTIL WS-MEASURE-IX > WS-NUMTOK-LEN.
014120*
014130     IF WS-NUMTOK-OUTLEN > 0 AND WS-NUMTOK-OUTLEN <= 7
014140         AND WS-NUMTOK-CLEAN (1:WS-NUMTOK-OUTLEN) IS NUMERIC
014150         MOVE 0 TO WS-NUMTOK-9
014160         MOVE WS-NUMTOK-CLEAN (1:WS-NUMTOK-OUTLEN) TO WS-NUMTOK-9
014170         MOVE WS-NUMTOK-9 TO WS-NUMTOK-RESULT
014180         MOVE 'Y' TO WS-NUMTOK-VALID-SW
014190     ELSE
014200         MOVE 'N' TO WS-NUMTOK-VALID-SW
014210     END-IF.
014220*
014230 966-EXTRACT-NUMTOK-EXIT.
014240     EXIT.
014250*
014260 967-NUMTOK-COPY-PARA.
014270     IF WS-NUMTOK-IN (WS-MEASURE-IX:1) NOT = ','
014280         ADD 1 TO WS-NUMTOK-OUTLEN
014290         MOVE WS-NUMTOK-IN (WS-MEASURE-IX:1)
014300             TO WS-NUMTOK-CLEAN (WS-NUMTOK-OUTLEN:1)
014310     END-IF.
014320 967-NUMTOK-COPY-EXIT.
014330     EXIT.
014340*
014350******************************************************************
014360*    968-COMPACT-VEHICLE-PARA - REMOVE ALL EMBEDDED BLANKS FROM
014370*    WS-V-RAW, RESULT IN WS-V-WORK, LENGTH IN WS-V-LEN.  969 IS
014380*    THE PER-CHARACTER COPY BODY.
014390******************************************************************
014400 968-COMPACT-VEHICLE-PARA.
014410     MOVE SPACES TO WS-V-WORK.
014420     MOVE 0 TO WS-V-LEN.
014430     PERFORM 969-VEHICLE-COPY-PARA THRU 969-VEHICLE-COPY-EXIT
014440         VARYING WS-MEASURE-IX FROM 1 BY 1
014450         UNTIL WS-MEASURE-IX > 18.
014460 968-COMPACT-VEHICLE-EXIT.
014470     EXIT.
014480*
014490 969-VEHICLE-COPY-PARA.
014500     IF WS-V-RAW (WS-MEASURE-IX:1) NOT = SPACE
014510         ADD 1 TO WS-V-LEN
014520         MOVE WS-V-RAW (WS-MEASURE-IX:1) TO WS-V-WORK (WS-V-LEN:1)
014530     END-IF.
014540 969-VEHICLE-COPY-EXIT.
014550     EXIT.
014560*
014570******************************************************************
014580*    970-RANK-LOOKUP-PARA - SEVERITY TEXT (WS-LOOKUP-TEXT) TO
014590*    RANK (WS-LOOKUP-RANK) AGAINST WGT-SV-ENTRY.  NOT FOUND (E.G.
014600*    "CALCULATED") DEFAULTS TO THE VALID RANK.  971 IS THE
014610*    PER-ENTRY BODY.
014620******************************************************************
014630 970-RANK-LOOKUP-PARA.
014640     MOVE WGT-SV-VALID-RANK TO WS-LOOKUP-RANK.
014650     PERFORM 971-RANK-LOOKUP-ONE-PARA THRU 971-RANK-LOOKUP-ONE-EXIT
014660         VARYING WS-SV-TAB-IX FROM 1 BY 1
014670         UNTIL WS-SV-TAB-IX > WGT-SV-CNT.
014680 970-RANK-LOOKUP-EXIT.
014690     EXIT.
014700*
014710 971-RANK-LOOKUP-ONE-PARA.
014720     IF WS-LOOKUP-TEXT = WGT-SV-TEXT (WS-SV-TAB-IX)
014730         MOVE WGT-SV-RANK (WS-SV-TAB-IX) TO WS-LOOKUP-RANK
014740     END-IF.
014750 971-RANK-LOOKUP-ONE-EXIT.
014760     EXIT.
014770*
014780******************************************************************
014790*    972-RANK-TO-TEXT-PARA - REVERSE OF THE ABOVE.  RANK
014800*    (WS-LOOKUP-RANK) TO TEXT (WS-LOOKUP-TEXT).  973 IS THE
014810*    PER-ENTRY BODY.
014820******************************************************************
014830 972-RANK-TO-TEXT-PARA.
014840     MOVE 'VALID' TO WS-LOOKUP-TEXT.
014850     PERFORM 973-RANK-TO-TEXT-ONE-PARA THRU 973-RANK-TO-TEXT-ONE-EXIT
014860         VARYING WS-SV-TAB-IX FROM 1 BY 1
014870         UNTIL WS-SV-TAB-IX > WGT-SV-CNT.
014880 972-RANK-TO-TEXT-EXIT.
014890     EXIT.
014900*
014910 973-RANK-TO-TEXT-ONE-PARA.
014920     IF WS-LOOKUP-RANK = WGT-SV-RANK (WS-SV-TAB-IX)
014930         MOVE WGT-SV-TEXT (WS-SV-TAB-IX) TO WS-LOOKUP-TEXT
014940     END-IF.
014950 973-RANK-TO-TEXT-ONE-EXIT.
014960     EXIT.
014970*
014980******************************************************************
014990*    974-MEASURE-LEN-PARA - NON-SPACE-TRAILING LENGTH OF
015000*    WS-MEASURE-FLD, RESULT IN WS-MEASURE-LEN.  975 IS THE
015010*    PER-CHARACTER TEST BODY, SCANNED RIGHT TO LEFT.
015020******************************************************************
015030 974-MEASURE-LEN-PARA.
015040     MOVE 0 TO WS-MEASURE-LEN.
015050     PERFORM 975-MEASURE-ONE-PARA THRU 975-MEASURE-ONE-EXIT
015060         VARYING WS-MEASURE-IX FROM 24 BY -1
015070         UNTIL WS-MEASURE-IX < 1 OR WS-MEASURE-LEN NOT = 0.
015080 974-MEASURE-LEN-EXIT.
015090     EXIT.
015100*
015110 975-MEASURE-ONE-PARA.
015120     IF WS-MEASURE-FLD (WS-MEASURE-IX:1) NOT = SPACE
015130         MOVE WS-MEASURE-IX TO WS-MEASURE-LEN
015140     END-IF.
015150 975-MEASURE-ONE-EXIT.
015160     EXIT.
015170*
015180******************************************************************
015190*    980-VEHICLE-PATTERN-PARA - NEW FORMAT (7 OR 8 CHARS: 2-3
015200*    DIGITS + LETTER + 4 DIGITS) OR OLD FORMAT (EXACTLY 9 CHARS:
015210*    2 LETTERS + 2 DIGITS + LETTER + 4 DIGITS).  NEW AND OLD
015220*    FORMAT LENGTHS NEVER OVERLAP SO A LENGTH SWITCH SUFFICES.
015230******************************************************************
015240 980-VEHICLE-PATTERN-PARA.
015250     MOVE 'N' TO WS-V-NEWFMT-SW WS-V-OLDFMT-SW.
015260     EVALUATE WS-V-LEN
015270         WHEN 7
015280             IF WS-V-WORK (1:2) IS NUMERIC
015290                 AND WS-V-WORK (3:1) >= WGT-LETTERCLASS-LOW
015300                 AND WS-V-WORK (3:1) <= WGT-LETTERCLASS-HIGH
015310                 AND WS-V-WORK (4:4) IS NUMERIC
015320                 MOVE 'Y' TO WS-V-NEWFMT-SW
015330             END-IF
015340         WHEN 8
015350             IF WS-V-WORK (1:3) IS NUMERIC
015360                 AND WS-V-WORK (4:1) >= WGT-LETTERCLASS-LOW
015370                 AND WS-V-WORK (4:1) <= WGT-LETTERCLASS-HIGH
015380                 AND WS-V-WORK (5:4) IS NUMERIC
015390                 MOVE 'Y' TO WS-V-NEWFMT-SW
015400             END-IF
015410         WHEN 9
015420             IF WS-V-WORK (1:1) >= WGT-LETTERCLASS-LOW
015430                 AND WS-V-WORK (1:1) <= WGT-LETTERCLASS-HIGH
015440                 AND WS-V-WORK (2:1) >= WGT-LETTERCLASS-LOW
015450                 AND WS-V-WORK (2:1) <= WGT-LETTERCLASS-HIGH
015460                 AND WS-V-WORK (3:2) IS NUMERIC
015470                 AND WS-V-WORK (5:1) >= WGT-LETTERCLASS-LOW
015480                 AND WS-V-WORK (5:1) <= WGT-LETTERCLASS-HIGH
015490                 AND WS-V-WORK (6:4) IS NUMERIC
015500                 MOVE 'Y' TO WS-V-OLDFMT-SW
015510             END-IF
015520         WHEN OTHER
015530             CONTINUE
015540     END-EVALUATE.
015550 980-VEHICLE-PATTERN-EXIT.
015560     EXIT.
015570*
015580******************************************************************
015590*    981-VEHICLE-COUNT-PARA - COUNT DIGIT AND LETTER-CLASS
015600*    CHARACTERS IN WS-V-WORK FOR THE DEGRADED-WARNING FALLBACK.
015610*    982 IS THE PER-CHARACTER BODY.
015620******************************************************************
015630 981-VEHICLE-COUNT-PARA.
015640     MOVE 0 TO WS-V-DIGIT-CNT WS-V-LETTER-CNT.
015650     PERFORM 982-VEHICLE-COUNT-ONE-PARA THRU 982-VEHICLE-COUNT-ONE-EXIT
015660         VARYING WS-V-ONECHAR-IX FROM 1 BY 1
015670         UNTIL WS-V-ONECHAR-IX > WS-V-LEN.
015680 981-VEHICLE-COUNT-EXIT.
015690     EXIT.
015700*
015710 982-VEHICLE-COUNT-ONE-PARA.
015720     MOVE WS-V-WORK (WS-V-ONECHAR-IX:1) TO WS-V-CHAR.
015730     IF WS-V-CHAR IS NUMERIC
015740         ADD 1 TO WS-V-DIGIT-CNT
015750     ELSE
015760         IF WS-V-CHAR >= WGT-LETTERCLASS-LOW
015770             AND WS-V-CHAR <= WGT-LETTERCLASS-HIGH
015780             ADD 1 TO WS-V-LETTER-CNT
015790         END-IF
015800     END-IF.
015810 982-VEHICLE-COUNT-ONE-EXIT.
015820     EXIT.
015830*
015840******************************************************************
015850*    985-GPS-DECTOK-PARA - VALIDATE A DECIMAL TOKEN (2-3 INTEGER
015860*    DIGITS, A DECIMAL POINT, A FRACTIONAL PART), OPTIONAL
015870*    LEADING SIGN AND TRAILING COMMA ACCEPTED.  RESULT BUILT
015880*    INTO WS-DEC-NUM VIA THE REDEFINED DIGIT STRING.
015890******************************************************************
015900 985-GPS-DECTOK-PARA.
015910     MOVE 'N' TO WS-DECCHK-VALID-SW.
015920     MOVE SPACES TO WS-DECCHK-INT WS-DECCHK-FRAC.
015930     MOVE SPACE  TO WS-DECCHK-SIGN.
015940     MOVE ZEROS  TO WS-DEC-DIGITS.
015950*
015960     MOVE WS-DECCHK-TOK TO WS-MEASURE-FLD (1:16).
015970     MOVE SPACES TO WS-MEASURE-FLD (17:8).
015980     PERFORM 974-MEASURE-LEN-PARA THRU 974-MEASURE-LEN-EXIT.
015990*
016000     IF WS-MEASURE-LEN > 0
016010         AND (WS-DECCHK-TOK (WS-MEASURE-LEN:1) = ',')
016020         SUBTRACT 1 FROM WS-MEASURE-LEN
016030     END-IF.
016040*
016050     IF WS-DECCHK-TOK (1:1) = '-' OR WS-DECCHK-TOK (1:1) = '+'
016060         MOVE WS-DECCHK-TOK (1:1) TO WS-DECCHK-SIGN
016070         MOVE WS-DECCHK-TOK (2:WS-MEASURE-LEN) TO WS-DECCHK-TOK
016080         SUBTRACT 1 FROM WS-MEASURE-LEN
016090     END-IF.
016100*
016110     UNSTRING WS-DECCHK-TOK (1:WS-MEASURE-LEN) DELIMITED BY '.'
016120         INTO WS-DECCHK-INT COUNT IN WS-DECCHK-INT-CNT
016130              WS-DECCHK-FRAC COUNT IN WS-DECCHK-FRAC-CNT
016140     END-UNSTRING.
016150*
016160     IF WS-DECCHK-INT-CNT >= 2 AND WS-DECCHK-INT-CNT <= 3
016170         AND WS-DECCHK-FRAC-CNT >= 1
016180         AND WS-DECCHK-INT (1:WS-DECCHK-INT-CNT) IS NUMERIC
016190         AND WS-DECCHK-FRAC (1:WS-DECCHK-FRAC-CNT) IS NUMERIC
016200         MOVE WS-DECCHK-INT (1:WS-DECCHK-INT-CNT)
016210             TO WS-DEC-DIGITS (4 - WS-DECCHK-INT-CNT:WS-DECCHK-INT-CNT)
016220         MOVE WS-DECCHK-FRAC (1:WS-DECCHK-FRAC-CNT)
016230             TO WS-DEC-DIGITS (4:WS-DECCHK-FRAC-CNT)
016240         MOVE 'Y' TO WS-DECCHK-VALID-SW
016250         IF WS-DECCHK-SIGN = '-'
016260             COMPUTE WS-DEC-NUM = WS-DEC-NUM * -1
016270         END-IF
016280     END-IF.
016290*
016300 985-GPS-DECTOK-EXIT.
016310     EXIT.
016320*
016330******************************************************************
016340*    990-MAP-STATUS-CODE-PARA - FULL STATUS TEXT (WS-MAPCODE-IN)
016350*    TO THE REPORT'S 4-CHARACTER ABBREVIATION (WS-MAPCODE-OUT) -
016360*    VALD/INVD/WARN/CANV/CALC - SEE WGT-RPT-COLHDG2 LEGEND.
016370******************************************************************
016380 990-MAP-STATUS-CODE-PARA.
016390     EVALUATE WS-MAPCODE-IN
016400         WHEN 'VALID'           MOVE 'VALD' TO WS-MAPCODE-OUT
016410         WHEN 'INVALID'         MOVE 'INVD' TO WS-MAPCODE-OUT
016420         WHEN 'WARNING'         MOVE 'WARN' TO WS-MAPCODE-OUT
016430         WHEN 'CANNOT-VALIDATE' MOVE 'CANV' TO WS-MAPCODE-OUT
016440         WHEN 'CALCULATED'      MOVE 'CALC' TO WS-MAPCODE-OUT
016450         WHEN OTHER             MOVE SPACES TO WS-MAPCODE-OUT
016460     END-EVALUATE.
016470 990-MAP-STATUS-CODE-EXIT.
016480     EXIT.
016490*
