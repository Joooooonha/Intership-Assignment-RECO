000100******************************************************************
000110*
000120*    WGTMSGFEC.CPY
000130*    LOOKUP TABLES FOR WGTVALFEC - SEVERITY RANKING, OVERALL
000140*    MESSAGE TEXT, TICKET KEYWORD/LABEL TABLES AND THE RANGE
000150*    CONSTANTS USED BY THE FOUR FIELD VALIDATORS.  SAME TABLE-
000160*    LOOKUP TECHNIQUE AS THE CICS RESPONSE TEXT TABLE IN ERRPARMS.
000170*
000180*    WRITTEN BY - G OAKES          - 1994-MAR-02
000190*    CHANGED BY - G OAKES          - 1994-NOV-14 - ADDED OLD/NEW
000200*                 FORMAT VEHICLE NUMBER LETTER CLASS BOUNDS
000210*    CHANGED BY - D OSAGIEDE       - 1999-FEB-08 - Y2K REVIEW, NO
000220*                 2-DIGIT YEAR WINDOWS IN THIS COPYBOOK
000230*    CHANGED BY - D OSAGIEDE       - 2003-JUL-30 - REQ 4471 ADDED
000240*                 "VEHICLE WEIGHT" AS A TARE-WEIGHT LABEL ALIAS
000250*
000260******************************************************************
000270*
000280*    SEVERITY PRECEDENCE TABLE - INVALID OUTRANKS WARNING
000290*    OUTRANKS CANNOT-VALIDATE OUTRANKS VALID.  LOWER RANK NUMBER
000300*    WINS WHEN TWO OR MORE GROUP STATUSES ARE COMBINED.
000310*                                               123456789012345
000320 01  WGT-SEVERITY-TABLE-DATA.
000330     05  FILLER                     PIC X(15) VALUE 'INVALID'.
000340     05  FILLER                     PIC 9(01) VALUE 1.
000350     05  FILLER                     PIC X(15) VALUE 'WARNING'.
000360     05  FILLER                     PIC 9(01) VALUE 2.
000370     05  FILLER                     PIC X(15) VALUE 'CANNOT-VALIDATE'.
000380     05  FILLER                     PIC 9(01) VALUE 3.
000390     05  FILLER                     PIC X(15) VALUE 'VALID'.
000400     05  FILLER                     PIC 9(01) VALUE 4.
000410 01  WGT-SEVERITY-TABLE-R REDEFINES WGT-SEVERITY-TABLE-DATA.
000420     05  WGT-SV-ENTRY               OCCURS 4 TIMES.
000430         10  WGT-SV-TEXT            PIC X(15).
000440         10  WGT-SV-RANK            PIC 9(01).
000450 77  WGT-SV-CNT                     PIC 9(02) COMP VALUE 4.
000460 77  WGT-SV-VALID-RANK              PIC 9(01) COMP VALUE 4.
000470*
000480*    OVERALL MESSAGE MAPPING TABLE
000490*
000500 01  WGT-OVMSG-TABLE-DATA.
000510     05  FILLER                     PIC X(15) VALUE 'VALID'.
000520     05  FILLER                     PIC X(40)
000530         VALUE 'ALL CHECKS PASSED'.
000540     05  FILLER                     PIC X(15) VALUE 'WARNING'.
000550     05  FILLER                     PIC X(40)
000560         VALUE 'SOME ITEMS HAVE WARNINGS'.
000570     05  FILLER                     PIC X(15) VALUE 'INVALID'.
000580     05  FILLER                     PIC X(40)
000590         VALUE 'SOME CHECKS FAILED'.
000600     05  FILLER                     PIC X(15) VALUE 'CANNOT-VALIDATE'.
000610     05  FILLER                     PIC X(40)
000620         VALUE 'SOME ITEMS COULD NOT BE VALIDATED'.
000630 01  WGT-OVMSG-TABLE-R REDEFINES WGT-OVMSG-TABLE-DATA.
000640     05  WGT-OV-ENTRY               OCCURS 4 TIMES.
000650         10  WGT-OV-STATUS          PIC X(15).
000660         10  WGT-OV-MESSAGE         PIC X(40).
000670 77  WGT-OVMSG-CNT                  PIC 9(02) COMP VALUE 4.
000680 77  WGT-OVMSG-DEFAULT              PIC X(40)
000690     VALUE 'VALIDATION COMPLETE'.
000700*
000710*    DOCUMENT-TYPE KEYWORD TABLE - FIRST TOKEN PAIR MATCHED WINS.
000720*    OUTVAL IS THE KEYWORD WITH THE INTERNAL SPACE REMOVED.
000730*
000740 01  WGT-DOCTYPE-TABLE-DATA.
000750     05  FILLER                     PIC X(12) VALUE 'WEIGHT'.
000760     05  FILLER                     PIC X(14) VALUE 'CERTIFICATE'.
000770     05  FILLER                     PIC X(20)
000780         VALUE 'WEIGHTCERTIFICATE'.
000790     05  FILLER                     PIC X(12) VALUE 'WEIGH'.
000800     05  FILLER                     PIC X(14) VALUE 'SLIP'.
000810     05  FILLER                     PIC X(20) VALUE 'WEIGHSLIP'.
000820     05  FILLER                     PIC X(12) VALUE 'WEIGHT'.
000830     05  FILLER                     PIC X(14) VALUE 'CONFIRMATION'.
000840     05  FILLER                     PIC X(20)
000850         VALUE 'WEIGHTCONFIRMATION'.
000860     05  FILLER                     PIC X(12) VALUE 'WEIGHT'.
000870     05  FILLER                     PIC X(14) VALUE 'STATEMENT'.
000880     05  FILLER                     PIC X(20) VALUE 'WEIGHTSTATEMENT'.
000890 01  WGT-DOCTYPE-TABLE-R REDEFINES WGT-DOCTYPE-TABLE-DATA.
000900     05  WGT-DT-ENTRY               OCCURS 4 TIMES.
000910         10  WGT-DT-WORD1           PIC X(12).
000920         10  WGT-DT-WORD2           PIC X(14).
000930         10  WGT-DT-OUTVAL          PIC X(20).
000940 77  WGT-DT-CNT                     PIC 9(02) COMP VALUE 4.
000950*
000960*    TWO-WORD LABEL TABLE - LABEL FOLLOWED BY THE VALUE WANTED.
000970*    FIELD-ID TW=TOTAL WEIGHT EW=EMPTY(TARE) WEIGHT NW=NET WEIGHT
000980*    VN=VEHICLE NUMBER CN=CUSTOMER/COMPANY NAME
000990*
001000 01  WGT-LABEL2-TABLE-DATA.
001010     05  FILLER                     PIC X(12) VALUE 'TOTAL'.
001020     05  FILLER                     PIC X(12) VALUE 'WEIGHT'.
001030     05  FILLER                     PIC X(02) VALUE 'TW'.
001040     05  FILLER                     PIC X(12) VALUE 'EMPTY'.
001050     05  FILLER                     PIC X(12) VALUE 'WEIGHT'.
001060     05  FILLER                     PIC X(02) VALUE 'EW'.
001070     05  FILLER                     PIC X(12) VALUE 'TARE'.
001080     05  FILLER                     PIC X(12) VALUE 'WEIGHT'.
001090     05  FILLER                     PIC X(02) VALUE 'EW'.
001100     05  FILLER                     PIC X(12) VALUE 'VEHICLE'.
001110     05  FILLER                     PIC X(12) VALUE 'WEIGHT'.
001120     05  FILLER                     PIC X(02) VALUE 'EW'.
001130     05  FILLER                     PIC X(12) VALUE 'NET'.
001140     05  FILLER                     PIC X(12) VALUE 'WEIGHT'.
001150     05  FILLER                     PIC X(02) VALUE 'NW'.
001160     05  FILLER                     PIC X(12) VALUE 'VEHICLE'.
001170     05  FILLER                     PIC X(12) VALUE 'NUMBER'.
001180     05  FILLER                     PIC X(02) VALUE 'VN'.
001190     05  FILLER                     PIC X(12) VALUE 'COMPANY'.
001200     05  FILLER                     PIC X(12) VALUE 'NAME'.
001210     05  FILLER                     PIC X(02) VALUE 'CN'.
001220 01  WGT-LABEL2-TABLE-R REDEFINES WGT-LABEL2-TABLE-DATA.
001230     05  WGT-L2-ENTRY               OCCURS 7 TIMES.
001240         10  WGT-L2-WORD1           PIC X(12).
001250         10  WGT-L2-WORD2           PIC X(12).
001260         10  WGT-L2-FIELD-ID        PIC X(02).
001270 77  WGT-L2-CNT                     PIC 9(02) COMP VALUE 7.
001280*
001290*    ONE-WORD LABEL TABLE
001300*
001310 01  WGT-LABEL1-TABLE-DATA.
001320     05  FILLER                     PIC X(12) VALUE 'CUSTOMER'.
001330     05  FILLER                     PIC X(02) VALUE 'CN'.
001340     05  FILLER                     PIC X(12) VALUE 'PRODUCT'.
001350     05  FILLER                     PIC X(02) VALUE 'PR'.
001360 01  WGT-LABEL1-TABLE-R REDEFINES WGT-LABEL1-TABLE-DATA.
001370     05  WGT-L1-ENTRY               OCCURS 2 TIMES.
001380         10  WGT-L1-WORD1           PIC X(12).
001390         10  WGT-L1-FIELD-ID        PIC X(02).
001400 77  WGT-L1-CNT                     PIC 9(02) COMP VALUE 2.
001410*
001420*    CUSTOMER-NAME STOP WORDS - SCAN FOR CUSTOMER NAME ENDS WHEN
001430*    ONE OF THESE LABEL WORDS (OR END OF TEXT) IS REACHED
001440*
001450 01  WGT-STOPWORD-TABLE-DATA.
001460     05  FILLER                     PIC X(12) VALUE 'PRODUCT'.
001470     05  FILLER                     PIC X(12) VALUE 'TOTAL'.
001480     05  FILLER                     PIC X(12) VALUE 'TARE'.
001490     05  FILLER                     PIC X(12) VALUE 'NET'.
001500     05  FILLER                     PIC X(12) VALUE 'VEHICLE'.
001510     05  FILLER                     PIC X(12) VALUE 'WEIGH'.
001520     05  FILLER                     PIC X(12) VALUE 'EMPTY'.
001530     05  FILLER                     PIC X(12) VALUE 'COMPANY'.
001540 01  WGT-STOPWORD-TABLE-R REDEFINES WGT-STOPWORD-TABLE-DATA.
001550     05  WGT-SW-WORD                PIC X(12) OCCURS 8 TIMES.
001560 77  WGT-SW-CNT                     PIC 9(02) COMP VALUE 8.
001570*
001580*    ISSUER CORPORATE-SUFFIX MARKERS - A TOKEN ENDING IN ONE OF
001590*    THESE IS TAKEN AS THE ISSUER COMPANY NAME SUFFIX
001600*
001610 01  WGT-CORPSFX-TABLE-DATA.
001620     05  FILLER                     PIC X(06) VALUE '(CO)'.
001630     05  FILLER                     PIC X(06) VALUE 'INC.'.
001640     05  FILLER                     PIC X(06) VALUE 'INC'.
001650     05  FILLER                     PIC X(06) VALUE 'CO.'.
001660     05  FILLER                     PIC X(06) VALUE 'CORP'.
001670     05  FILLER                     PIC X(06) VALUE 'LTD'.
001680     05  FILLER                     PIC X(06) VALUE 'CO'.
001690 01  WGT-CORPSFX-TABLE-R REDEFINES WGT-CORPSFX-TABLE-DATA.
001700     05  WGT-CS-WORD                PIC X(06) OCCURS 7 TIMES.
001710 77  WGT-CS-CNT                     PIC 9(02) COMP VALUE 7.
001720*
001730*    VEHICLE-NUMBER LETTER CLASS - STANDS IN FOR THE HANGUL
001740*    REGION/CLASS LETTER ON THE PLATE.  SITE USES THE TRANSLATED
001750*    PLATE FEED SO AN A-Z RANGE TEST SERVES THE SAME PURPOSE.
001760*
001770 77  WGT-LETTERCLASS-LOW            PIC X(01) VALUE 'A'.
001780 77  WGT-LETTERCLASS-HIGH           PIC X(01) VALUE 'Z'.
001790*
001800*    GPS RANGE CONSTANTS - WORLD BOUNDS AND KOREAN BOX
001810*
001820 77  WGT-WORLD-LAT-LOW              PIC S9(03)V9(000006) COMP-3
001830     VALUE -90.000000.
001840 77  WGT-WORLD-LAT-HIGH             PIC S9(03)V9(000006) COMP-3
001850     VALUE 90.000000.
001860 77  WGT-WORLD-LON-LOW              PIC S9(03)V9(000006) COMP-3
001870     VALUE -180.000000.
001880 77  WGT-WORLD-LON-HIGH             PIC S9(03)V9(000006) COMP-3
001890     VALUE 180.000000.
001900 77  WGT-KR-LAT-LOW                 PIC S9(03)V9(000006) COMP-3
001910     VALUE 33.000000.
001920 77  WGT-KR-LAT-HIGH                PIC S9(03)V9(000006) COMP-3
001930     VALUE 43.000000.
001940 77  WGT-KR-LON-LOW                 PIC S9(03)V9(000006) COMP-3
001950     VALUE 124.000000.
001960 77  WGT-KR-LON-HIGH                PIC S9(03)V9(000006) COMP-3
001970     VALUE 132.000000.
001980*
001990*    WEIGHT VALIDATOR CONSTANTS
002000*
002010 77  WGT-WT-TOLERANCE               PIC S9(07) COMP VALUE 10.
002020 77  WGT-WT-RANGE-LOW               PIC S9(07) COMP VALUE 0.
002030 77  WGT-WT-RANGE-HIGH              PIC S9(07) COMP
002040     VALUE 1000000.
002050*
