000100******************************************************************
000110*
000120*    WGTRPTFEC.CPY
000130*    SCALEHOUSE WEIGH-TICKET VALIDATION REPORT - 132 PRINT
000140*    POSITIONS.  HEADING / DETAIL / TRAILER LINES FOR WGTVALFEC.
000150*
000160*    WRITTEN BY - R HUFNAGEL       - 1985-JUN-18
000170*    CHANGED BY - G OAKES          - 1994-MAR-02 - ADDED STATUS
000180*                 LEGEND TO HEADING WHEN GPS STATUS WAS ADDED
000190*    CHANGED BY - D OSAGIEDE       - 1999-FEB-08 - Y2K REVIEW OF
000200*                 RPT-H-RUNDATE, CONFIRMED 4-DIGIT YEAR IN USE
000210*
000220******************************************************************
000230*                                               123456789012345
000240 01  WGT-RPT-HEADING.
000250     05  RPT-H-CC                   PIC X(01) VALUE SPACE.
000260     05  FILLER                     PIC X(04) VALUE SPACES.
000270     05  FILLER                     PIC X(36)
000280         VALUE 'SCALEHOUSE TICKET VALIDATION REPORT'.
000290     05  FILLER                     PIC X(09) VALUE SPACES.
000300     05  FILLER                     PIC X(08) VALUE 'RUN DATE'.
000310     05  FILLER                     PIC X(01) VALUE SPACE.
000320     05  RPT-H-RUNDATE              PIC X(10) VALUE SPACES.
000330     05  FILLER                     PIC X(63) VALUE SPACES.
000340*
000350 01  WGT-RPT-COLHDG1.
000360     05  RPT-C1-CC                  PIC X(01) VALUE SPACE.
000370     05  FILLER                     PIC X(08) VALUE 'DOC ID  '.
000380     05  FILLER                     PIC X(01) VALUE SPACE.
000390     05  FILLER                     PIC X(20) VALUE 'DOCUMENT TYPE       '.
000400     05  FILLER                     PIC X(01) VALUE SPACE.
000410     05  FILLER                     PIC X(10) VALUE 'DATE      '.
000420     05  FILLER                     PIC X(01) VALUE SPACE.
000430     05  FILLER                     PIC X(12) VALUE 'VEHICLE NO  '.
000440     05  FILLER                     PIC X(01) VALUE SPACE.
000450     05  FILLER                     PIC X(08) VALUE '  GROSS '.
000460     05  FILLER                     PIC X(01) VALUE SPACE.
000470     05  FILLER                     PIC X(08) VALUE '   TARE '.
000480     05  FILLER                     PIC X(01) VALUE SPACE.
000490     05  FILLER                     PIC X(08) VALUE '    NET '.
000500     05  FILLER                     PIC X(01) VALUE SPACE.
000510     05  FILLER                     PIC X(08) VALUE 'CLC-NET '.
000520     05  FILLER                     PIC X(01) VALUE SPACE.
000530     05  FILLER                     PIC X(06) VALUE 'WT-STS'.
000540     05  FILLER                     PIC X(01) VALUE SPACE.
000550     05  FILLER                     PIC X(06) VALUE 'DT-STS'.
000560     05  FILLER                     PIC X(01) VALUE SPACE.
000570     05  FILLER                     PIC X(06) VALUE 'GP-STS'.
000580     05  FILLER                     PIC X(01) VALUE SPACE.
000590     05  FILLER                     PIC X(06) VALUE 'VH-STS'.
000600     05  FILLER                     PIC X(01) VALUE SPACE.
000610     05  FILLER                     PIC X(06) VALUE 'OVERAL'.
000620     05  FILLER                     PIC X(07) VALUE SPACES.
000630*
000640 01  WGT-RPT-COLHDG2.
000650     05  RPT-C2-CC                  PIC X(01) VALUE SPACE.
000660     05  FILLER                     PIC X(58) VALUE SPACES.
000670     05  FILLER                     PIC X(66)
000680         VALUE 'LEGEND - VALD/INVD/WARN/CANV/CALC - SEE WGTMSGFEC'.
000690     05  FILLER                     PIC X(07) VALUE SPACES.
000700*
000710 01  WGT-RPT-DETAIL.
000720     05  RPT-D-CC                   PIC X(01) VALUE SPACE.
000730     05  RPT-D-DOCID                PIC X(08) VALUE SPACES.
000740     05  FILLER                     PIC X(01) VALUE SPACE.
000750     05  RPT-D-DOCTYPE              PIC X(20) VALUE SPACES.
000760     05  FILLER                     PIC X(01) VALUE SPACE.
000770     05  RPT-D-DATE                 PIC X(10) VALUE SPACES.
000780     05  FILLER                     PIC X(01) VALUE SPACE.
000790     05  RPT-D-VEHICLE              PIC X(12) VALUE SPACES.
000800     05  FILLER                     PIC X(01) VALUE SPACE.
000810     05  RPT-D-GROSS                PIC -9(07).
000820     05  FILLER                     PIC X(01) VALUE SPACE.
000830     05  RPT-D-TARE                 PIC -9(07).
000840     05  FILLER                     PIC X(01) VALUE SPACE.
000850     05  RPT-D-NET                  PIC -9(07).
000860     05  FILLER                     PIC X(01) VALUE SPACE.
000870     05  RPT-D-CALCNET              PIC -9(07).
000880     05  FILLER                     PIC X(01) VALUE SPACE.
000890     05  RPT-D-WTSTAT               PIC X(06) VALUE SPACES.
000900     05  FILLER                     PIC X(01) VALUE SPACE.
000910     05  RPT-D-DTSTAT               PIC X(06) VALUE SPACES.
000920     05  FILLER                     PIC X(01) VALUE SPACE.
000930     05  RPT-D-GPSSTAT              PIC X(06) VALUE SPACES.
000940     05  FILLER                     PIC X(01) VALUE SPACE.
000950     05  RPT-D-VEHSTAT              PIC X(06) VALUE SPACES.
000960     05  FILLER                     PIC X(01) VALUE SPACE.
000970     05  RPT-D-OVERALL              PIC X(06) VALUE SPACES.
000980     05  FILLER                     PIC X(07) VALUE SPACES.
000990*
001000 01  WGT-RPT-TRAILER.
001010     05  RPT-T-CC                   PIC X(01) VALUE SPACE.
001020     05  FILLER                     PIC X(03) VALUE SPACES.
001030     05  RPT-T-LABEL                PIC X(26) VALUE SPACES.
001040     05  RPT-T-COUNT                PIC ZZZ,ZZ9.
001050     05  FILLER                     PIC X(95) VALUE SPACES.
001060*
