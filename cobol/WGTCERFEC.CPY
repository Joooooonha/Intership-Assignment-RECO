000100******************************************************************
000110*
000120*    WGTCERFEC.CPY
000130*    OCR WEIGH-TICKET INPUT RECORD - ONE PER SCANNED CERTIFICATE
000140*    RECEIVED FROM THE SCALEHOUSE OCR FRONT END (WGTVALFEC READS
000150*    THIS LAYOUT FROM THE CERT-INPUT FILE)
000160*
000170*    WRITTEN BY - R HUFNAGEL       - 1985-JUN-11
000180*    CHANGED BY - R HUFNAGEL       - 1991-SEP-03 - WIDENED TEXT
000190*                 FIELD FOR LONGER TICKET DUMPS FROM NEW SCANNER
000200*    CHANGED BY - D OSAGIEDE       - 1999-JAN-22 - Y2K REVIEW,
000210*                 NO DATE FIELDS IN THIS RECORD, NO CHANGE MADE
000220*
000230******************************************************************
000240*                                               123456789012345
000250 01  WGT-CERT-RECORD.
000260     05  CERT-DOC-ID                PIC X(08).
000270     05  CERT-CONFIDENCE            PIC 9(01)V9(0004).
000280     05  CERT-OCR-TEXT              PIC X(512).
000290     05  FILLER                     PIC X(08).
000300*
